000100 IDENTIFICATION DIVISION.                                                 
000110*-----------------------                                                  
000120 PROGRAM-ID.   CANCELA.                                                   
000130 AUTHOR.       E PALMEYRO.                                                
000140 INSTALLATION. EDUSAM - SISTEMAS.                                         
000150 DATE-WRITTEN. 1988-09-01.                                                
000160 DATE-COMPILED.                                                           
000170 SECURITY.     USO INTERNO EDUSAM - SISTEMAS.                             
000180*-----------------------------------------------------------*             
000190* RUTINA GENERAL DE CANCELACION DE PROCESOS BATCH.                        
000200* CUALQUIER PROGRAMA QUE ABRE, LEE, ESCRIBE O CIERRA UN                   
000210* ARCHIVO Y RECIBE UN FILE STATUS DISTINTO DE '00' ARMA                   
000220* LA WCANCELA Y HACE CALL 'CANCELA' USING WCANCELA. ESTA                  
000230* RUTINA DECODIFICA EL FILE STATUS, MUESTRA EL CONTEXTO                   
000240* DEL ERROR POR CONSOLA Y CORTA EL PROCESO.                               
000250*-----------------------------------------------------------*             
000260* HISTORIA DE MODIFICACIONES                                              
000270*-----------------------------------------------------------*             
000280*  1988-09-01  EP        PEDIDO 3190  VERSION ORIGINAL                    
000290*  1989-04-18  EP        PEDIDO 3244  AGREGA CODIGOS 30-49                
000300*  1990-11-02  MCR       PEDIDO 3390  AGREGA CODIGO 91                    
000310*  1992-02-14  EP        PEDIDO 3588  AGREGA CODIGO 61                    
000320*  1995-02-20  JLR       PEDIDO 4705  WCANCELA-PARRAFO A X(30)            
000330*  1997-08-19  JLR       PEDIDO 4833  CONTADOR DE LLAMADAS POR            
000340*                        CORRIDA PARA EL LOG DE OPERACIONES               
000350*  1998-10-06  EP        PEDIDO 4960  REVISION Y2K - ESTA                 
000360*                        RUTINA NO USA FECHAS, SIN CAMBIOS                
000370*  1999-01-22  MCR       PEDIDO 5033  CIERRE REVISION Y2K                 
000380*  2003-06-11  JLR       PEDIDO 5410  ADOPTADA POR GRPDEBT Y              
000390*                        GRPENG (SUBSISTEMA GRUPO DE DEUDAS)              
000400*-----------------------------------------------------------*             
000410                                                                          
000420 ENVIRONMENT DIVISION.                                                    
000430*-----------------------------------------------------------*             
000440 CONFIGURATION SECTION.                                                   
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM.                                                  
000470                                                                          
000480 DATA DIVISION.                                                           
000490*-----------------------------------------------------------*             
000500                                                                          
000510 WORKING-STORAGE SECTION.                                                 
000520*-----------------------------------------------------------*             
000530 77  WS-CN-1                          PIC 9     COMP                      
000540                                       VALUE 1.                           
000550 77  WS-CN-0                          PIC 9     COMP                      
000560                                       VALUE 0.                           
000570 77  WS-CICLO                         PIC X     VALUE ' '.                
000580     88 88-CICLO-INICIAL                        VALUE ' '.                
000590     88 88-CICLO-CONTINUACION                   VALUE '1'.                
000600 77  MSG                              PIC X(50) VALUE ' '.                
000610 77  WS-ES-FRECUENTE                  PIC X     VALUE 'N'.                
000620     88 88-ES-FRECUENTE                         VALUE 'S'.                
000630                                                                          
000640*-----------------------------------------------------------*             
000650* CONTADOR DE LLAMADAS A ESTA RUTINA EN LA CORRIDA (PEDIDO                
000660* 4833). WS-CONT-LLAMADAS-R LO VUELCA COMO TEXTO AL LOG SIN               
000670* CONVERSION ADICIONAL.                                                   
000680*-----------------------------------------------------------*             
000690 01  WS-CONTADOR-LLAMADAS.                                                
000700     05 WS-CONT-LLAMADAS-DEC     PIC 9(05) COMP VALUE 0.                  
000710 01  WS-CONTADOR-LLAMADAS-R REDEFINES WS-CONTADOR-LLAMADAS.               
000720     05 WS-CONT-LLAMADAS-X       PIC X(05).                               
000730                                                                          
000740*-----------------------------------------------------------*             
000750* VISTA NUMERICA DEL CODIGO DE FILE STATUS, POR SI EL                     
000760* PARRAFO LLAMANTE NECESITA COMPARAR POR RANGO.                           
000770*-----------------------------------------------------------*             
000780 01  WS-CODIGO-AREA.                                                      
000790     05 WS-CODIGO-ALFA            PIC X(02).                              
000800 01  WS-CODIGO-AREA-R REDEFINES WS-CODIGO-AREA.                           
000810     05 WS-CODIGO-NUM             PIC 9(02).                              
000820                                                                          
000830*-----------------------------------------------------------*             
000840* TABLA DE CODIGOS FRECUENTES, ARMADA POR FILLER Y LUEGO                  
000850* REDEFINIDA COMO VECTOR PARA RECORRERLA (USO HABITUAL DEL                
000860* AREA, VER TABLA-CUOTAS EN TSTVTA01).                                    
000870*-----------------------------------------------------------*             
000880 01  WS-CODIGOS-FRECUENTES-RAIZ.                                          
000890     03 FILLER                    PIC X(02) VALUE '00'.                   
000900     03 FILLER                    PIC X(02) VALUE '10'.                   
000910     03 FILLER                    PIC X(02) VALUE '23'.                   
000920 01  WS-CODIGOS-FRECUENTES REDEFINES WS-CODIGOS-FRECUENTES-RAIZ.          
000930     03 WS-COD-FRECUENTE          PIC X(02) OCCURS 3 TIMES.               
000940                                                                          
000950 77  WS-SUB-FREC                  PIC 9(01) COMP VALUE 0.                 
000960                                                                          
000970*-----------------------------------------------------------*             
000980 LINKAGE SECTION.                                                         
000990*-----------------------------------------------------------*             
001000* COPY DE AREA DE COMUNICACION CON ESTA RUTINA                            
001010                                                                          
001020 COPY WGRPCAN.                                                            
001030                                                                          
001040*-----------------------------------------------------------*             
001050 PROCEDURE DIVISION USING WCANCELA.                                       
001060*-----------------------------------------------------------*             
001070                                                                          
001080 0000-CUERPO-PRINCIPAL SECTION.                                           
001090*-----------------------------                                            
001100                                                                          
001110     ADD WS-CN-1                 TO WS-CONT-LLAMADAS-DEC.                 
001120                                                                          
001130     MOVE WCANCELA-CODRET (1:2)  TO WS-CODIGO-ALFA.                       
001140                                                                          
001150     SET 88-ES-FRECUENTE TO FALSE.                                        
001160     PERFORM VARYING WS-SUB-FREC FROM 1 BY 1                              
001170               UNTIL WS-SUB-FREC > 3                                      
001180                                                                          
001190         IF WS-CODIGO-ALFA = WS-COD-FRECUENTE (WS-SUB-FREC)               
001200            SET 88-ES-FRECUENTE TO TRUE.                                  
001210                                                                          
001220     EVALUATE WS-CODIGO-ALFA                                              
001230          WHEN '00' MOVE 'SUCCESS '            TO MSG                     
001240          WHEN '02' MOVE 'SUCCESS DUPLICATE '  TO MSG                     
001250          WHEN '04' MOVE 'SUCCESS INCOMPLETE ' TO MSG                     
001260          WHEN '05' MOVE 'SUCCESS OPTIONAL '   TO MSG                     
001270          WHEN '07' MOVE 'SUCCESS NO UNIT '    TO MSG                     
001280          WHEN '10' MOVE 'END OF FILE '        TO MSG                     
001290          WHEN '14' MOVE 'OUT OF KEY RANGE '   TO MSG                     
001300          WHEN '21' MOVE 'KEY INVALID '        TO MSG                     
001310          WHEN '22' MOVE 'KEY EXISTS '         TO MSG                     
001320          WHEN '23' MOVE 'KEY NOT EXISTS '     TO MSG                     
001330          WHEN '30' MOVE 'PERMANENT ERROR '    TO MSG                     
001340          WHEN '31' MOVE 'INCONSISTENT NAME '  TO MSG                     
001350          WHEN '34' MOVE 'BOUNDARY VIOLATION ' TO MSG                     
001360          WHEN '35' MOVE 'FILE NOT FOUND '     TO MSG                     
001370          WHEN '37' MOVE 'PERMISSION DENIED '  TO MSG                     
001380          WHEN '38' MOVE 'CLOSED WITH LOCK '   TO MSG                     
001390          WHEN '39' MOVE 'CONFLICT ATTRIB. '   TO MSG                     
001400          WHEN '41' MOVE 'ALREADY OPEN '       TO MSG                     
001410          WHEN '42' MOVE 'NOT OPEN '           TO MSG                     
001420          WHEN '43' MOVE 'READ NOT DONE '      TO MSG                     
001430          WHEN '44' MOVE 'RECORD OVERFLOW '    TO MSG                     
001440          WHEN '46' MOVE 'READ ERROR '         TO MSG                     
001450          WHEN '47' MOVE 'INPUT DENIED '       TO MSG                     
001460          WHEN '48' MOVE 'OUTPUT DENIED '      TO MSG                     
001470          WHEN '49' MOVE 'I/O DENIED '         TO MSG                     
001480          WHEN '51' MOVE 'RECORD LOCKED '      TO MSG                     
001490          WHEN '52' MOVE 'END-OF-PAGE '        TO MSG                     
001500          WHEN '57' MOVE 'I/O LINAGE '         TO MSG                     
001510          WHEN '61' MOVE 'FILE SHARING FAIL. ' TO MSG                     
001520          WHEN '91' MOVE 'FILE NOT AVAILABLE ' TO MSG                     
001530          WHEN OTHER                                                      
001540               MOVE 'CODIGO NO CATALOGADO '    TO MSG                     
001550     END-EVALUATE.                                                        
001560                                                                          
001570     DISPLAY ' '.                                                         
001580     DISPLAY '***********************************************'.           
001590     DISPLAY '****   RUTINA DE CANCELACION PROGRAMADA   ****'.            
001600     DISPLAY '***********************************************'.           
001610     DISPLAY '*                                              '.           
001620     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.                       
001630     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.                        
001640     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.                        
001650     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.                      
001660     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.                         
001670     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.                        
001680     DISPLAY '* MENSAJE-2    : ' MSG.                                     
001690     DISPLAY '* LLAMADA NRO  : ' WS-CONT-LLAMADAS-X.                      
001700     DISPLAY '*                                              '.           
001710     DISPLAY '***********************************************'.           
001720     DISPLAY '*          SE CANCELA EL PROCESO            *'.             
001730     DISPLAY '***********************************************'.           
001740                                                                          
001750     GOBACK.                                                              
