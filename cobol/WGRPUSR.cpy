000100*----------------------------------------------------------------*        
000110*COPY DE TABLA DE SOCIOS Y DEUDAS DEL GRUPO                               
000120*TABLA EN MEMORIA - NO ES ARCHIVO. CAPACIDAD 50 SOCIOS X 50               
000130*DEUDAS CADA UNO, SEGUN DIMENSION DEL GRUPO (PEDIDO 4471).                
000140*COPIADA POR GRPDEBT, GRPENG Y GRPTEST - LAS TRES DEBEN                   
000150*RECIBIRLA CON LA MISMA VERSION.                                          
000160*----------------------------------------------------------------*        
000170*HISTORIA:                                                                
000180*  1991-03-04  EP   PEDIDO 4471  VERSION ORIGINAL (TABLA SOCIOS)          
000190*  1993-11-02  EP   PEDIDO 4551  SE AGREGA SUBTABLA DE DEUDAS             
000200*  1999-01-11  EP   PEDIDO 5033  REVISION Y2K - SIN CAMBIO DE FECH        
000210*----------------------------------------------------------------*        
000220 01  WGRPUSR-AREA.                                                        
000230     03 USR-COUNT                 PIC 9(03) COMP.                         
000240     03 TBL-USER OCCURS 50 TIMES                                          
000250                  INDEXED BY IDX-USR.                                     
000260        05 USR-NAME               PIC X(20).                              
000270        05 USR-DEBT-COUNT         PIC 9(03) COMP.                         
000280        05 TBL-DEBT OCCURS 50 TIMES                                       
000290                     INDEXED BY IDX-DBT.                                  
000300           07 DBT-CREDITOR        PIC X(20).                              
000310           07 DBT-AMOUNT          PIC S9(09)V99.                          
000320           07 FILLER              PIC X(02).                              
000330        05 FILLER                 PIC X(04).                              
000340     03 FILLER                    PIC X(04).                              
