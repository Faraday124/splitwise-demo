000100*----------------------------------------------------------------*        
000110*COPY DE COMUNICACION CON LA RUTINA DE CANCELACION CANCELA                
000120*TODO PROGRAMA QUE ABRE O ESCRIBE ARCHIVOS DEBE COPIARLA E                
000130*INFORMAR LOS CAMPOS ANTES DE HACER PERFORM 99999-CANCELO.                
000140*----------------------------------------------------------------*        
000150*HISTORIA:                                                                
000160*  1988-09-01  EP   PEDIDO 3190  VERSION ORIGINAL DEL AREA                
000170*  1995-02-20  EP   PEDIDO 4705  AMPLIA WCANCELA-PARRAFO A X(30)          
000180*----------------------------------------------------------------*        
000190 01  WCANCELA.                                                            
000200     03 WCANCELA-PROGRAMA         PIC X(20).                              
000210     03 WCANCELA-PARRAFO          PIC X(30).                              
000220     03 WCANCELA-RECURSO          PIC X(10).                              
000230     03 WCANCELA-OPERACION        PIC X(14).                              
000240     03 WCANCELA-CODRET           PIC X(04).                              
000250     03 WCANCELA-MENSAJE          PIC X(80).                              
000260     03 FILLER                    PIC X(10).                              
