000100 IDENTIFICATION DIVISION.                                                 
000110*-----------------------                                                  
000120 PROGRAM-ID.   GRPDEBT.                                                   
000130 AUTHOR.       E PALMEYRO.                                                
000140 INSTALLATION. EDUSAM - SISTEMAS.                                         
000150 DATE-WRITTEN. 1991-03-04.                                                
000160 DATE-COMPILED.                                                           
000170 SECURITY.     USO INTERNO EDUSAM - SISTEMAS.                             
000180*-----------------------------------------------------------*             
000190* PROCESO BATCH DE LIQUIDACION DE DEUDAS DE GRUPO (SPLIT-                 
000200* GROUP). LEE EL ARCHIVO DE TRANSACCIONES (ALTAS DE SOCIO Y               
000210* ALTAS DE DEUDA), MANTIENE LA TABLA DE SOCIOS EN MEMORIA                 
000220* POR MEDIO DE LA RUTINA GRPENG Y, AL FINAL, EMITE EL                     
000230* LISTADO GROUP BALANCES CON EL DETALLE DE QUIEN LE DEBE A                
000240* QUIEN Y LOS TOTALES DE CONTROL DE LA CORRIDA.                           
000250*-----------------------------------------------------------*             
000260* HISTORIA DE MODIFICACIONES                                              
000270*-----------------------------------------------------------*             
000280*  1991-03-04  EP        PEDIDO 4471  VERSION ORIGINAL -                  
000290*                        ALTA DE SOCIOS Y DEUDAS SIMPLES                  
000300*  1991-09-10  EP        PEDIDO 4488  EL NETEO DE DEUDAS                  
000310*                        MUTUAS PASA A GRPENG                             
000320*  1993-11-02  EP        PEDIDO 4551  TRANSFERENCIA DE                    
000330*                        CADENAS Y SIMPLIFICACION (GRPENG)                
000340*  1994-02-08  MCR       PEDIDO 4569  MENSAJES DE ERROR DE                
000350*                        TRANSACCION RECHAZADA AL LISTADO                 
000360*  1996-06-17  EP        PEDIDO 4803  TOTALES DE CONTROL:                 
000370*                        DEUDAS ABIERTAS Y MONTO PENDIENTE                
000380*  1998-10-06  EP        PEDIDO 4960  REVISION Y2K - NO                   
000390*                        HAY CAMPOS DE FECHA EN EL PROCESO                
000400*  1999-01-22  MCR       PEDIDO 5033  CIERRE REVISION Y2K                 
000410*  2001-05-30  JLR       PEDIDO 5210  ENCABEZADO DE LISTADO               
000420*                        SIN FUNCTION CURRENT-DATE (NORMA                 
000430*                        DE PROGRAMACION 2001 DEL AREA)                   
000440*-----------------------------------------------------------*             
000450                                                                          
000460 ENVIRONMENT DIVISION.                                                    
000470*-----------------------------------------------------------*             
000480 CONFIGURATION SECTION.                                                   
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM.                                                  
000510                                                                          
000520 INPUT-OUTPUT SECTION.                                                    
000530*-----------------------------------------------------------*             
000540 FILE-CONTROL.                                                            
000550                                                                          
000560     SELECT TRANSACTIONS         ASSIGN TO TRANSACTIONS                   
000570                                 ORGANIZATION IS LINE SEQUENTIAL          
000580                                 FILE STATUS  IS FS-TRANSACTIONS.         
000590                                                                          
000600     SELECT BALANCE-REPORT       ASSIGN TO BALANCE-REPORT                 
000610                                 ORGANIZATION IS LINE SEQUENTIAL          
000620                                 FILE STATUS  IS                          
000630                                    FS-BALANCE-REPORT.                    
000640                                                                          
000650 DATA DIVISION.                                                           
000660*-----------------------------------------------------------*             
000670 FILE SECTION.                                                            
000680                                                                          
000690 FD  TRANSACTIONS                                                         
000700     RECORDING MODE IS F                                                  
000710     BLOCK 0.                                                             
000720 COPY WGRPTXN.                                                            
000730                                                                          
000740 FD  BALANCE-REPORT                                                       
000750     RECORDING MODE IS F                                                  
000760     BLOCK 0.                                                             
000770 01  REG-BALANCE-REPORT-FD       PIC X(132).                              
000780                                                                          
000790 WORKING-STORAGE SECTION.                                                 
000800*-----------------------------------------------------------*             
000810 77  CTE-PROGRAMA                PIC X(20) VALUE 'GRPDEBT'.               
000820                                                                          
000830 77  FS-TRANSACTIONS             PIC X(02) VALUE ' '.                     
000840     88 88-FS-TRANSACTIONS-OK              VALUE '00'.                    
000850     88 88-FS-TRANSACTIONS-EOF             VALUE '10'.                    
000860                                                                          
000870 77  WS-OPEN-TRANSACTIONS         PIC X    VALUE 'N'.                     
000880     88 88-OPEN-TRANSACTIONS-SI            VALUE 'S'.                     
000890     88 88-OPEN-TRANSACTIONS-NO            VALUE 'N'.                     
000900                                                                          
000910 77  WS-LEIDOS-TRANSACTIONS      PIC 9(05) COMP VALUE 0.                  
000920 77  WS-LEIDOS-TRANSACTIONS-ED   PIC ZZZ.ZZ9.                             
000930                                                                          
000940 77  FS-BALANCE-REPORT            PIC X(02) VALUE ' '.                    
000950     88 88-FS-BALANCE-REPORT-OK             VALUE '00'.                   
000960                                                                          
000970 77  WS-OPEN-BALANCE-REPORT       PIC X     VALUE 'N'.                    
000980     88 88-OPEN-BALANCE-REPORT-SI           VALUE 'S'.                    
000990     88 88-OPEN-BALANCE-REPORT-NO           VALUE 'N'.                    
001000                                                                          
001010 77  WS-GRABADOS-LISTADO         PIC 9(05) COMP VALUE 0.                  
001020 77  WS-GRABADOS-LISTADO-ED      PIC ZZZ.ZZ9.                             
001030                                                                          
001040*-----------------------------------------------------------*             
001050* SUBSCRIPTOS E INDICADORES DE RECORRIDO DE LA TABLA DE                   
001060* SOCIOS (WGRPUSR-AREA). NO SON DE ARCHIVO.                               
001070*-----------------------------------------------------------*             
001080 77  WS-IDX-USR-IMP              PIC 9(03) COMP VALUE 0.                  
001090 77  WS-IDX-DBT-IMP              PIC 9(03) COMP VALUE 0.                  
001100 77  WS-CN-ZERO                  PIC 9(01) COMP VALUE 0.                  
001110                                                                          
001120*-----------------------------------------------------------*             
001130* TOTALES DE CONTROL DE LA CORRIDA (PEDIDO 4803).                         
001140*-----------------------------------------------------------*             
001150 01  WS-TOTALES.                                                          
001160     03 WS-TOT-USUARIOS          PIC 9(05) COMP VALUE 0.                  
001170     03 WS-TOT-DEUDAS-ABIERTAS   PIC 9(05) COMP VALUE 0.                  
001180     03 WS-TOT-MONTO-PENDIENTE   PIC S9(09)V99 VALUE 0.                   
001190 01  WS-TOTALES-R REDEFINES WS-TOTALES.                                   
001200     03 FILLER                   PIC X(05).                               
001210     03 FILLER                   PIC X(05).                               
001220     03 WS-TOTALES-MONTO-X       PIC X(11).                               
001230                                                                          
001240 77  WS-TOT-USUARIOS-ED          PIC ZZZ.ZZ9.                             
001250 77  WS-TOT-DEUDAS-ED            PIC ZZZ.ZZ9.                             
001260 77  WS-TOT-MONTO-ED             PIC Z(8)9.99-.                           
001270                                                                          
001280*-----------------------------------------------------------*             
001290* VISTA ALTERNATIVA DEL TIPO DE TRANSACCION, PARA DEJAR                   
001300* ASENTADO EN LA BITACORA DE CORRIDA CUAL FUE EL ULTIMO                   
001310* TIPO PROCESADO SIN TENER QUE VOLVER A LEER EL REGISTRO.                 
001320*-----------------------------------------------------------*             
001330 01  WS-ULTIMO-TIPO-AREA.                                                 
001340     03 WS-ULTIMO-TIPO           PIC X(01) VALUE ' '.                     
001350 01  WS-ULTIMO-TIPO-R REDEFINES WS-ULTIMO-TIPO-AREA.                      
001360     03 WS-ULTIMO-TIPO-NUM       PIC 9(01).                               
001370                                                                          
001380*-----------------------------------------------------------*             
001390* TABLA DE TIPOS DE TRANSACCION VALIDOS, ARMADA POR FILLER                
001400* Y REDEFINIDA COMO VECTOR PARA RECORRERLA (USO HABITUAL                  
001410* DEL AREA, VER TABLA-CUOTAS EN TSTVTA01, WS-CODIGOS-                     
001420* FRECUENTES EN CANCELA).                                                 
001430*-----------------------------------------------------------*             
001440 01  WS-TIPOS-VALIDOS-RAIZ.                                               
001450     03 FILLER                   PIC X(01) VALUE 'U'.                     
001460     03 FILLER                   PIC X(01) VALUE 'D'.                     
001470 01  WS-TIPOS-VALIDOS REDEFINES WS-TIPOS-VALIDOS-RAIZ.                    
001480     03 WS-TIPO-VALIDO           PIC X(01) OCCURS 2 TIMES.                
001490                                                                          
001500 77  WS-SUB-TIPO                 PIC 9(01) COMP VALUE 0.                  
001510 77  WS-TIPO-ES-VALIDO           PIC X(01) VALUE 'N'.                     
001520     88 88-TIPO-ES-VALIDO                  VALUE 'S'.                     
001530                                                                          
001540*-----------------------------------------------------------*             
001550* DEFINICION DE LA TABLA DE SOCIOS Y DEUDAS (COMPARTIDA                   
001560* CON GRPENG POR MEDIO DEL LINKAGE).                                      
001570*-----------------------------------------------------------*             
001580 COPY WGRPUSR.                                                            
001590                                                                          
001600*-----------------------------------------------------------*             
001610* DEFINICION DE LINEA DE IMPRESION DEL LISTADO GROUP                      
001620* BALANCES.                                                               
001630*-----------------------------------------------------------*             
001640 COPY WGRPLIN.                                                            
001650                                                                          
001660*-----------------------------------------------------------*             
001670* AREA DE COMUNICACION CON LA RUTINA GRPENG (MOTOR DE                     
001680* DEUDAS DEL GRUPO).                                                      
001690*-----------------------------------------------------------*             
001700 COPY WGRPPRM.                                                            
001710                                                                          
001720*-----------------------------------------------------------*             
001730* AREA DE COMUNICACION CON LA RUTINA DE CANCELACION.                      
001740*-----------------------------------------------------------*             
001750 COPY WGRPCAN.                                                            
001760                                                                          
001770 PROCEDURE DIVISION.                                                      
001780*-----------------------------------------------------------*             
001790                                                                          
001800 00000-CUERPO-PRINCIPAL.                                                  
001810*-----------------------                                                  
001820                                                                          
001830     PERFORM 10000-INICIO.                                                
001840                                                                          
001850     PERFORM 20000-PROCESO                                                
001860       UNTIL 88-FS-TRANSACTIONS-EOF.                                      
001870                                                                          
001880     PERFORM 30000-FINALIZO.                                              
001890                                                                          
001900     STOP RUN.                                                            
001910                                                                          
001920 10000-INICIO.                                                            
001930*-------------                                                            
001940                                                                          
001950     INITIALIZE WCANCELA.                                                 
001960     MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA.                    
001970                                                                          
001980     PERFORM 10100-ABRO-ARCHIVOS.                                         
001990                                                                          
002000     PERFORM 10200-INICIALIZAR-TABLA.                                     
002010                                                                          
002020     PERFORM 10300-IMPRIMIR-ENCABEZADO.                                   
002030                                                                          
002040     PERFORM 10400-1RA-LECTURA-TRANSACCION.                               
002050                                                                          
002060 FIN-10000.                                                               
002070     EXIT.                                                                
002080                                                                          
002090 10100-ABRO-ARCHIVOS.                                                     
002100*-------------------                                                      
002110                                                                          
002120     OPEN INPUT  TRANSACTIONS.                                            
002130                                                                          
002140     EVALUATE FS-TRANSACTIONS                                             
002150         WHEN '00'                                                        
002160              SET 88-OPEN-TRANSACTIONS-SI TO TRUE                         
002170         WHEN OTHER                                                       
002180              MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO              
002190              MOVE 'TRANSACC.'      TO WCANCELA-RECURSO                   
002200              MOVE 'OPEN INPUT'     TO WCANCELA-OPERACION                 
002210              MOVE FS-TRANSACTIONS  TO WCANCELA-CODRET                    
002220              MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE                   
002230              PERFORM 99999-CANCELO                                       
002240     END-EVALUATE.                                                        
002250                                                                          
002260     OPEN OUTPUT BALANCE-REPORT.                                          
002270                                                                          
002280     EVALUATE FS-BALANCE-REPORT                                           
002290         WHEN '00'                                                        
002300              SET 88-OPEN-BALANCE-REPORT-SI TO TRUE                       
002310         WHEN OTHER                                                       
002320              MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO              
002330              MOVE 'LISTADO'        TO WCANCELA-RECURSO                   
002340              MOVE 'OPEN OUTPUT'    TO WCANCELA-OPERACION                 
002350              MOVE FS-BALANCE-REPORT TO WCANCELA-CODRET                   
002360              MOVE 'ERROR EN OPEN'  TO WCANCELA-MENSAJE                   
002370              PERFORM 99999-CANCELO                                       
002380     END-EVALUATE.                                                        
002390                                                                          
002400 FIN-10100.                                                               
002410     EXIT.                                                                
002420                                                                          
002430 10200-INICIALIZAR-TABLA.                                                 
002440*------------------------                                                 
002450                                                                          
002460     INITIALIZE WGRPUSR-AREA.                                             
002470     MOVE WS-CN-ZERO              TO USR-COUNT.                           
002480                                                                          
002490 FIN-10200.                                                               
002500     EXIT.                                                                
002510                                                                          
002520 10300-IMPRIMIR-ENCABEZADO.                                               
002530*---------------------------                                              
002540                                                                          
002550     MOVE SPACES                  TO WGRPLIN-MENSAJE.                     
002560     MOVE 'GROUP BALANCES'        TO MSG-TEXTO.                           
002570     PERFORM 21400-ESCRIBIR-LISTADO.                                      
002580                                                                          
002590 FIN-10300.                                                               
002600     EXIT.                                                                
002610                                                                          
002620 10400-1RA-LECTURA-TRANSACCION.                                           
002630*--------------------------------                                         
002640                                                                          
002650     PERFORM 11000-READ-TRANSACCION.                                      
002660                                                                          
002670     IF 88-FS-TRANSACTIONS-EOF                                            
002680        DISPLAY ' '                                                       
002690        DISPLAY '*** ARCHIVO TRANSACTIONS VACIO ***'                      
002700     END-IF.                                                              
002710                                                                          
002720 FIN-10400.                                                               
002730     EXIT.                                                                
002740                                                                          
002750 11000-READ-TRANSACCION.                                                  
002760*------------------------                                                 
002770                                                                          
002780     INITIALIZE         WGRPTXN-REG.                                      
002790                                                                          
002800     READ TRANSACTIONS.                                                   
002810                                                                          
002820     EVALUATE TRUE                                                        
002830         WHEN 88-FS-TRANSACTIONS-OK                                       
002840              ADD 1                TO WS-LEIDOS-TRANSACTIONS              
002850         WHEN 88-FS-TRANSACTIONS-EOF                                      
002860              CONTINUE                                                    
002870         WHEN OTHER                                                       
002880              MOVE '11000-READ-TRANSACCION' TO WCANCELA-PARRAFO           
002890              MOVE 'TRANSACC.'      TO WCANCELA-RECURSO                   
002900              MOVE 'READ'           TO WCANCELA-OPERACION                 
002910              MOVE FS-TRANSACTIONS  TO WCANCELA-CODRET                    
002920              MOVE 'ERROR EN READ'  TO WCANCELA-MENSAJE                   
002930              PERFORM 99999-CANCELO                                       
002940     END-EVALUATE.                                                        
002950                                                                          
002960 FIN-11000.                                                               
002970     EXIT.                                                                
002980                                                                          
002990 20000-PROCESO.                                                           
003000*---------------                                                          
003010                                                                          
003020     PERFORM 20100-PROCESAR-TRANSACCION.                                  
003030                                                                          
003040     PERFORM 11000-READ-TRANSACCION.                                      
003050                                                                          
003060 FIN-20000.                                                               
003070     EXIT.                                                                
003080                                                                          
003090 20100-PROCESAR-TRANSACCION.                                              
003100*-----------------------------                                            
003110                                                                          
003120     MOVE TXN-TYPE                TO WS-ULTIMO-TIPO.                      
003130                                                                          
003140     MOVE 'N'                     TO WS-TIPO-ES-VALIDO.                   
003150     PERFORM VARYING WS-SUB-TIPO FROM 1 BY 1                              
003160               UNTIL WS-SUB-TIPO > 2                                      
003170                                                                          
003180         IF TXN-TYPE = WS-TIPO-VALIDO (WS-SUB-TIPO)                       
003190            MOVE 'S'              TO WS-TIPO-ES-VALIDO.                   
003200                                                                          
003210     IF 88-TIPO-ES-VALIDO                                                 
003220        EVALUATE TRUE                                                     
003230            WHEN TXN-ES-ALTA-USUARIO                                      
003240                 PERFORM 20200-PROCESAR-ALTA-USUARIO                      
003250            WHEN TXN-ES-ALTA-DEUDA                                        
003260                 PERFORM 20300-PROCESAR-ALTA-DEUDA                        
003270        END-EVALUATE                                                      
003280     END-IF.                                                              
003290                                                                          
003300 FIN-20100.                                                               
003310     EXIT.                                                                
003320                                                                          
003330 20200-PROCESAR-ALTA-USUARIO.                                             
003340*------------------------------                                           
003350                                                                          
003360     INITIALIZE                  WGRPPRM-AREA.                            
003370     SET GRPPRM-FUNC-ALTA-USUARIO TO TRUE.                                
003380     MOVE TXN-DEBTOR              TO GRPPRM-DEBTOR.                       
003390                                                                          
003400     CALL 'GRPENG' USING WGRPUSR-AREA, WGRPPRM-AREA.                      
003410                                                                          
003420     IF GRPPRM-RET-USUARIO-EXISTE                                         
003430        PERFORM 20250-ERROR-USUARIO-EXISTENTE                             
003440     END-IF.                                                              
003450                                                                          
003460 FIN-20200.                                                               
003470     EXIT.                                                                
003480                                                                          
003490 20250-ERROR-USUARIO-EXISTENTE.                                           
003500*---------------------------------                                        
003510                                                                          
003520     MOVE SPACES                  TO WGRPLIN-MENSAJE.                     
003530     STRING 'ERROR: USER ALREADY EXISTS - '  DELIMITED BY SIZE            
003540            TXN-DEBTOR                       DELIMITED BY '  '            
003550       INTO MSG-TEXTO                                                     
003560     END-STRING.                                                          
003570     PERFORM 21400-ESCRIBIR-LISTADO.                                      
003580                                                                          
003590 FIN-20250.                                                               
003600     EXIT.                                                                
003610                                                                          
003620 20300-PROCESAR-ALTA-DEUDA.                                               
003630*-----------------------------                                            
003640                                                                          
003650     INITIALIZE                  WGRPPRM-AREA.                            
003660     SET GRPPRM-FUNC-ALTA-DEUDA   TO TRUE.                                
003670     MOVE TXN-DEBTOR               TO GRPPRM-DEBTOR.                      
003680     MOVE TXN-CREDITOR             TO GRPPRM-CREDITOR.                    
003690     MOVE TXN-AMOUNT                TO GRPPRM-AMOUNT.                     
003700                                                                          
003710     CALL 'GRPENG' USING WGRPUSR-AREA, WGRPPRM-AREA.                      
003720                                                                          
003730     IF GRPPRM-RET-USUARIO-INEXIST                                        
003740        PERFORM 20350-ERROR-USUARIO-INEXISTENTE                           
003750     END-IF.                                                              
003760                                                                          
003770 FIN-20300.                                                               
003780     EXIT.                                                                
003790                                                                          
003800 20350-ERROR-USUARIO-INEXISTENTE.                                         
003810*------------------------------------                                     
003820                                                                          
003830     MOVE SPACES                  TO WGRPLIN-MENSAJE.                     
003840     STRING 'ERROR: USER NOT FOUND - '       DELIMITED BY SIZE            
003850            TXN-DEBTOR                       DELIMITED BY '  '            
003860            '/'                              DELIMITED BY SIZE            
003870            TXN-CREDITOR                     DELIMITED BY '  '            
003880       INTO MSG-TEXTO                                                     
003890     END-STRING.                                                          
003900     PERFORM 21400-ESCRIBIR-LISTADO.                                      
003910                                                                          
003920 FIN-20350.                                                               
003930     EXIT.                                                                
003940                                                                          
003950 21000-IMPRIMIR-DETALLE.                                                  
003960*--------------------------                                               
003970                                                                          
003980     MOVE WS-CN-ZERO               TO WS-IDX-USR-IMP.                     
003990                                                                          
004000     PERFORM VARYING WS-IDX-USR-IMP FROM 1 BY 1                           
004010               UNTIL WS-IDX-USR-IMP > USR-COUNT                           
004020                                                                          
004030         PERFORM 21100-IMPRIMIR-USUARIO.                                  
004040                                                                          
004050 FIN-21000.                                                               
004060     EXIT.                                                                
004070                                                                          
004080 21100-IMPRIMIR-USUARIO.                                                  
004090*--------------------------                                               
004100                                                                          
004110     ADD 1                         TO WS-TOT-USUARIOS.                    
004120                                                                          
004130     MOVE SPACES                   TO WGRPLIN-LINEA.                      
004140     MOVE USR-NAME (WS-IDX-USR-IMP) TO P1.                                
004150     PERFORM 21400-ESCRIBIR-LISTADO.                                      
004160                                                                          
004170     IF USR-DEBT-COUNT (WS-IDX-USR-IMP) = WS-CN-ZERO                      
004180        PERFORM 21220-ARMAR-LINEA-SIN-DEUDAS                              
004190     ELSE                                                                 
004200        PERFORM 21200-IMPRIMIR-DEUDAS-USUARIO                             
004210     END-IF.                                                              
004220                                                                          
004230 FIN-21100.                                                               
004240     EXIT.                                                                
004250                                                                          
004260 21200-IMPRIMIR-DEUDAS-USUARIO.                                           
004270*-----------------------------------                                      
004280                                                                          
004290     MOVE WS-CN-ZERO                TO WS-IDX-DBT-IMP.                    
004300                                                                          
004310     PERFORM VARYING WS-IDX-DBT-IMP FROM 1 BY 1                           
004320        UNTIL WS-IDX-DBT-IMP > USR-DEBT-COUNT (WS-IDX-USR-IMP)            
004330                                                                          
004340         IF DBT-AMOUNT (WS-IDX-USR-IMP WS-IDX-DBT-IMP) > ZERO             
004350            ADD 1                   TO WS-TOT-DEUDAS-ABIERTAS             
004360            ADD DBT-AMOUNT (WS-IDX-USR-IMP WS-IDX-DBT-IMP)                
004370              TO WS-TOT-MONTO-PENDIENTE                                   
004380            PERFORM 21210-ARMAR-LINEA-DEUDA                               
004390            PERFORM 21400-ESCRIBIR-LISTADO                                
004400         END-IF.                                                          
004410                                                                          
004420 FIN-21200.                                                               
004430     EXIT.                                                                
004440                                                                          
004450 21210-ARMAR-LINEA-DEUDA.                                                 
004460*---------------------------                                              
004470                                                                          
004480     MOVE SPACES                   TO WGRPLIN-LINEA.                      
004490     MOVE '  OWES'                 TO P1.                                 
004500     MOVE DBT-CREDITOR (WS-IDX-USR-IMP WS-IDX-DBT-IMP) TO P23.            
004510     MOVE DBT-AMOUNT (WS-IDX-USR-IMP WS-IDX-DBT-IMP)   TO P65.            
004520                                                                          
004530 FIN-21210.                                                               
004540     EXIT.                                                                
004550                                                                          
004560 21220-ARMAR-LINEA-SIN-DEUDAS.                                            
004570*----------------------------------                                       
004580                                                                          
004590     MOVE SPACES                   TO WGRPLIN-LINEA.                      
004600     MOVE '  NO DEBTS'              TO P1.                                
004610     PERFORM 21400-ESCRIBIR-LISTADO.                                      
004620                                                                          
004630 FIN-21220.                                                               
004640     EXIT.                                                                
004650                                                                          
004660 21400-ESCRIBIR-LISTADO.                                                  
004670*--------------------------                                               
004680                                                                          
004690     WRITE REG-BALANCE-REPORT-FD   FROM WGRPLIN-LINEA.                    
004700                                                                          
004710     EVALUATE FS-BALANCE-REPORT                                           
004720         WHEN '00'                                                        
004730              ADD 1                 TO WS-GRABADOS-LISTADO                
004740         WHEN OTHER                                                       
004750              MOVE '21400-ESCRIBIR-LISTADO' TO WCANCELA-PARRAFO           
004760              MOVE 'LISTADO'        TO WCANCELA-RECURSO                   
004770              MOVE 'WRITE'          TO WCANCELA-OPERACION                 
004780              MOVE FS-BALANCE-REPORT TO WCANCELA-CODRET                   
004790              MOVE WGRPLIN-MENSAJE  TO WCANCELA-MENSAJE                   
004800              PERFORM 99999-CANCELO                                       
004810     END-EVALUATE.                                                        
004820                                                                          
004830 FIN-21400.                                                               
004840     EXIT.                                                                
004850                                                                          
004860 30000-FINALIZO.                                                          
004870*------------------                                                       
004880                                                                          
004890     PERFORM 21000-IMPRIMIR-DETALLE.                                      
004900                                                                          
004910     PERFORM 30100-TOTALES-CONTROL.                                       
004920                                                                          
004930     PERFORM 30200-CERRAR-ARCHIVOS.                                       
004940                                                                          
004950     STOP RUN.                                                            
004960                                                                          
004970 FIN-30000.                                                               
004980     EXIT.                                                                
004990                                                                          
005000 30100-TOTALES-CONTROL.                                                   
005010*--------------------------                                               
005020                                                                          
005030     PERFORM 30150-ESCRIBIR-TOTALES.                                      
005040                                                                          
005050     MOVE WS-LEIDOS-TRANSACTIONS   TO WS-LEIDOS-TRANSACTIONS-ED.          
005060     MOVE WS-GRABADOS-LISTADO      TO WS-GRABADOS-LISTADO-ED.             
005070     MOVE WS-TOT-USUARIOS          TO WS-TOT-USUARIOS-ED.                 
005080     MOVE WS-TOT-DEUDAS-ABIERTAS   TO WS-TOT-DEUDAS-ED.                   
005090     MOVE WS-TOT-MONTO-PENDIENTE   TO WS-TOT-MONTO-ED.                    
005100                                                                          
005110     DISPLAY ' '.                                                         
005120     DISPLAY '****************************************'.                  
005130     DISPLAY 'TOTALES DE CONTROL PGM: GRPDEBT          '.                 
005140     DISPLAY '****************************************'.                  
005150     DISPLAY '*                                      *'.                  
005160     DISPLAY '* CANT. TRANSACCIONES LEIDAS        : '                     
005170                                      WS-LEIDOS-TRANSACTIONS-ED.          
005180     DISPLAY '* CANT. LINEAS GRABADAS LISTADO     : '                     
005190                                      WS-GRABADOS-LISTADO-ED.             
005200     DISPLAY '* CANT. USUARIOS (USERS)            : '                     
005210                                      WS-TOT-USUARIOS-ED.                 
005220     DISPLAY '* CANT. DEUDAS ABIERTAS (OPEN DEBTS): '                     
005230                                      WS-TOT-DEUDAS-ED.                   
005240     DISPLAY '* MONTO TOTAL PENDIENTE             : '                     
005250                                      WS-TOT-MONTO-ED.                    
005260     DISPLAY '*                                      *'.                  
005270     DISPLAY '****************************************'.                  
005280     DISPLAY ' '.                                                         
005290                                                                          
005300 FIN-30100.                                                               
005310     EXIT.                                                                
005320                                                                          
005330 30150-ESCRIBIR-TOTALES.                                                  
005340*---------------------------                                              
005350                                                                          
005360     MOVE WS-TOT-USUARIOS          TO WS-TOT-USUARIOS-ED.                 
005370     MOVE SPACES                   TO WGRPLIN-MENSAJE.                    
005380     STRING 'USERS: '               DELIMITED BY SIZE                     
005390            WS-TOT-USUARIOS-ED      DELIMITED BY SIZE                     
005400       INTO MSG-TEXTO                                                     
005410     END-STRING.                                                          
005420     PERFORM 21400-ESCRIBIR-LISTADO.                                      
005430                                                                          
005440     MOVE WS-TOT-DEUDAS-ABIERTAS   TO WS-TOT-DEUDAS-ED.                   
005450     MOVE SPACES                   TO WGRPLIN-MENSAJE.                    
005460     STRING 'OPEN DEBTS: '          DELIMITED BY SIZE                     
005470            WS-TOT-DEUDAS-ED        DELIMITED BY SIZE                     
005480       INTO MSG-TEXTO                                                     
005490     END-STRING.                                                          
005500     PERFORM 21400-ESCRIBIR-LISTADO.                                      
005510                                                                          
005520     MOVE WS-TOT-MONTO-PENDIENTE   TO WS-TOT-MONTO-ED.                    
005530     MOVE SPACES                   TO WGRPLIN-MENSAJE.                    
005540     STRING 'TOTAL OUTSTANDING: '   DELIMITED BY SIZE                     
005550            WS-TOT-MONTO-ED         DELIMITED BY SIZE                     
005560       INTO MSG-TEXTO                                                     
005570     END-STRING.                                                          
005580     PERFORM 21400-ESCRIBIR-LISTADO.                                      
005590                                                                          
005600 FIN-30150.                                                               
005610     EXIT.                                                                
005620                                                                          
005630 30200-CERRAR-ARCHIVOS.                                                   
005640*--------------------------                                               
005650                                                                          
005660     IF 88-OPEN-TRANSACTIONS-SI                                           
005670        SET 88-OPEN-TRANSACTIONS-NO   TO TRUE                             
005680        CLOSE TRANSACTIONS                                                
005690        EVALUATE TRUE                                                     
005700            WHEN 88-FS-TRANSACTIONS-OK                                    
005710                 CONTINUE                                                 
005720            WHEN OTHER                                                    
005730                 MOVE '30200-CERRAR-ARCHIVOS' TO WCANCELA-PARRAFO         
005740                 MOVE 'TRANSACC.'     TO WCANCELA-RECURSO                 
005750                 MOVE 'CLOSE'         TO WCANCELA-OPERACION               
005760                 MOVE FS-TRANSACTIONS TO WCANCELA-CODRET                  
005770                 MOVE 'CIERRA TRANSAC' TO WCANCELA-MENSAJE                
005780                 PERFORM 99999-CANCELO                                    
005790        END-EVALUATE                                                      
005800     END-IF.                                                              
005810                                                                          
005820     IF 88-OPEN-BALANCE-REPORT-SI                                         
005830        SET 88-OPEN-BALANCE-REPORT-NO TO TRUE                             
005840        CLOSE BALANCE-REPORT                                              
005850        EVALUATE TRUE                                                     
005860            WHEN 88-FS-BALANCE-REPORT-OK                                  
005870                 CONTINUE                                                 
005880            WHEN OTHER                                                    
005890                 MOVE '30200-CERRAR-ARCHIVOS' TO WCANCELA-PARRAFO         
005900                 MOVE 'LISTADO'        TO WCANCELA-RECURSO                
005910                 MOVE 'CLOSE'          TO WCANCELA-OPERACION              
005920                 MOVE FS-BALANCE-REPORT TO WCANCELA-CODRET                
005930                 MOVE 'CIERRA LISTADO' TO WCANCELA-MENSAJE                
005940                 PERFORM 99999-CANCELO                                    
005950        END-EVALUATE                                                      
005960     END-IF.                                                              
005970                                                                          
005980 FIN-30200.                                                               
005990     EXIT.                                                                
006000                                                                          
006010 99999-CANCELO.                                                           
006020                                                                          
006030     PERFORM 30200-CERRAR-ARCHIVOS.                                       
006040                                                                          
006050     CALL 'CANCELA' USING WCANCELA.                                       
006060                                                                          
006070     STOP RUN.                                                            
006080                                                                          
006090 FIN-99999.                                                               
006100     EXIT.                                                                
