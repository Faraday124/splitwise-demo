000100*----------------------------------------------------------------*        
000110*COPY DE LINEA DE IMPRESION - REPORTE GROUP BALANCES                      
000120*LONGITUD DE REGISTRO (132) - ARCHIVO BALANCE-REPORT                      
000130*LOS CAMPOS Pn SE NOMBRAN POR SU COLUMNA DE INICIO, SEGUN USO             
000140*DEL AREA DE SISTEMAS PARA TODOS LOS LISTADOS (VER LSTCLIEN,              
000150*TSTVTA01). MSG-TEXTO REDEFINE LA LINEA PARA TITULOS Y ERRORES            
000160*QUE OCUPAN TODO EL ANCHO.                                                
000170*----------------------------------------------------------------*        
000180*HISTORIA:                                                                
000190*  1991-03-04  EP   PEDIDO 4471  VERSION ORIGINAL DEL LISTADO             
000200*  1996-06-10  EP   PEDIDO 4790  AGREGA CAMPO DE IMPORTE EDITADO          
000210*----------------------------------------------------------------*        
000220 01  WGRPLIN-LINEA.                                                       
000230     03 P1                        PIC X(20).                              
000240     03 FILLER                    PIC X(02).                              
000250     03 P23                       PIC X(40).                              
000260     03 FILLER                    PIC X(02).                              
000270     03 P65                       PIC Z(8)9.99.                           
000280     03 FILLER                    PIC X(56).                              
000290 01  WGRPLIN-MENSAJE REDEFINES WGRPLIN-LINEA.                             
000300     03 MSG-TEXTO                 PIC X(132).                             
