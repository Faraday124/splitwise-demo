000100 IDENTIFICATION DIVISION.                                                 
000110*-----------------------                                                  
000120 PROGRAM-ID.   GRPENG.                                                    
000130 AUTHOR.       E PALMEYRO.                                                
000140 INSTALLATION. EDUSAM - SISTEMAS.                                         
000150 DATE-WRITTEN. 1991-03-04.                                                
000160 DATE-COMPILED.                                                           
000170 SECURITY.     USO INTERNO EDUSAM - SISTEMAS.                             
000180*-----------------------------------------------------------*             
000190* MOTOR DE DEUDAS DEL GRUPO. RECIBE LA TABLA                              
000200* DE SOCIOS/DEUDAS (WGRPUSR-AREA) Y EL PARAMETRO DE FUNCION               
000210* (WGRPPRM-AREA) DESDE GRPDEBT O GRPTEST Y APLICA LA ALTA DE              
000220* SOCIO O LA ALTA DE DEUDA CON SU NORMALIZACION COMPLETA:                 
000230* REGISTRAR, NETEAR DEUDAS MUTUAS, TRANSFERIR CADENA,                     
000240* SIMPLIFICAR Y PURGAR SALDOS EN CERO. NO ABRE ARCHIVOS, NO               
000250* HACE DISPLAY DE NEGOCIO - SOLO MANTIENE LA TABLA EN MEMORIA             
000260* QUE EL LLAMANTE LE PASA.                                                
000270*-----------------------------------------------------------*             
000280* HISTORIA DE MODIFICACIONES                                              
000290*-----------------------------------------------------------*             
000300*  1991-03-04  EP        PEDIDO 4471  VERSION ORIGINAL (ALTA              
000310*                        DE SOCIO Y REGISTRO DE DEUDA SIMPLE)             
000320*  1991-09-10  EP        PEDIDO 4488  AGREGA NETEO DE DEUDAS              
000330*                        MUTUAS LUEGO DE CADA ALTA DE DEUDA               
000340*  1993-11-02  EP        PEDIDO 4551  AGREGA TRANSFERENCIA DE             
000350*                        CADENA Y PASO DE SIMPLIFICACION                  
000360*  1994-02-08  MCR       PEDIDO 4569  CORRIGE BUSQUEDA DE                 
000370*                        MAYOR DEUDA - NO TOMABA SALDOS EN 0              
000380*  1996-06-17  EP        PEDIDO 4803  AGREGA PURGA DE DEUDAS              
000390*                        EN CERO O NEGATIVAS AL CIERRE DEL                
000400*                        PROCESAMIENTO DE CADA ALTA DE DEUDA              
000410*  1998-10-06  EP        PEDIDO 4960  REVISION Y2K - ESTA                 
000420*                        RUTINA NO USA FECHAS, SIN CAMBIOS                
000430*  1999-01-22  MCR       PEDIDO 5033  CIERRE REVISION Y2K                 
000440*  2001-05-30  JLR       PEDIDO 5210  CONTADOR DE LLAMADAS                
000450*                        PARA EL LOG DE OPERACIONES DEL GRUPO             
000460*-----------------------------------------------------------*             
000470                                                                          
000480 ENVIRONMENT DIVISION.                                                    
000490*-----------------------------------------------------------*             
000500 CONFIGURATION SECTION.                                                   
000510 SPECIAL-NAMES.                                                           
000520     C01 IS TOP-OF-FORM.                                                  
000530                                                                          
000540 DATA DIVISION.                                                           
000550*-----------------------------------------------------------*             
000560                                                                          
000570 WORKING-STORAGE SECTION.                                                 
000580*-----------------------------------------------------------*             
000590 77  WS-CN-1                      PIC 9     COMP VALUE 1.                 
000600 77  WS-CN-0                      PIC 9     COMP VALUE 0.                 
000610                                                                          
000620*-----------------------------------------------------------*             
000630* CONTADOR DE LLAMADAS A ESTE MOTOR EN LA CORRIDA (PEDIDO                 
000640* 5210), CON VISTA TEXTO PARA EL LOG.                                     
000650*-----------------------------------------------------------*             
000660 01  WS-CONTADOR-LLAMADAS-GRP.                                            
000670     03 WS-CONT-LLAMADAS-DEC      PIC 9(05) COMP VALUE 0.                 
000680 01  WS-CONTADOR-LLAMADAS-R REDEFINES WS-CONTADOR-LLAMADAS-GRP.           
000690     03 WS-CONT-LLAMADAS-X        PIC X(05).                              
000700                                                                          
000710*-----------------------------------------------------------*             
000720* TABLA DE FUNCIONES VALIDAS, ARMADA POR FILLER Y REDEFINIDA              
000730* COMO VECTOR (USO HABITUAL DEL AREA, VER TABLA EN BURBUJEO).             
000740*-----------------------------------------------------------*             
000750 01  WS-FUNCIONES-VALIDAS-RAIZ.                                           
000760     03 FILLER                    PIC X(01) VALUE 'U'.                    
000770     03 FILLER                    PIC X(01) VALUE 'D'.                    
000780 01  WS-FUNCIONES-VALIDAS REDEFINES WS-FUNCIONES-VALIDAS-RAIZ.            
000790     03 WS-FUNC-VALIDA            PIC X(01) OCCURS 2 TIMES.               
000800                                                                          
000810 77  WS-SUB-FUNC                  PIC 9(01) COMP VALUE 0.                 
000820 77  WS-FUNCION-VALIDA-SW         PIC X     VALUE 'N'.                    
000830     88 88-FUNCION-VALIDA                   VALUE 'S'.                    
000840     88 88-FUNCION-NO-VALIDA                VALUE 'N'.                    
000850                                                                          
000860*-----------------------------------------------------------*             
000870* MAYOR DEUDA GLOBAL DETECTADA, CON VISTA TEXTO PARA TRAZA.               
000880*-----------------------------------------------------------*             
000890 01  WS-MONTO-MAYOR-GLOBAL-GRP.                                           
000900     03 WS-MONTO-MAYOR-GLOBAL     PIC S9(09)V99 VALUE 0.                  
000910 01  WS-MONTO-MAYOR-GLOBAL-R REDEFINES WS-MONTO-MAYOR-GLOBAL-GRP.         
000920     03 WS-MONTO-MAYOR-GLOBAL-X   PIC X(11).                              
000930                                                                          
000940*-----------------------------------------------------------*             
000950* AREAS DE TRABAJO PARA BUSQUEDA DE SOCIO (3000)                          
000960*-----------------------------------------------------------*             
000970 77  WS-NOMBRE-BUSCADO            PIC X(20) VALUE SPACES.                 
000980 77  WS-USR-FOUND-SW              PIC X     VALUE 'N'.                    
000990     88 88-USUARIO-ENCONTRADO               VALUE 'S'.                    
001000     88 88-USUARIO-NO-ENCONTRADO            VALUE 'N'.                    
001010 77  WS-IDX-USR-ENC               PIC 9(03) COMP VALUE 0.                 
001020                                                                          
001030*-----------------------------------------------------------*             
001040* AREAS DE TRABAJO PARA BUSQUEDA DE DEUDA POR ACREEDOR (3100)             
001050*-----------------------------------------------------------*             
001060 77  WS-IDX-USR-PARAM             PIC 9(03) COMP VALUE 0.                 
001070 77  WS-CREDITOR-BUSCADO          PIC X(20) VALUE SPACES.                 
001080 77  WS-DBT-FOUND-SW              PIC X     VALUE 'N'.                    
001090     88 88-DEUDA-ENCONTRADA                 VALUE 'S'.                    
001100     88 88-DEUDA-NO-ENCONTRADA              VALUE 'N'.                    
001110 77  WS-IDX-DBT-ENC               PIC 9(03) COMP VALUE 0.                 
001120                                                                          
001130*-----------------------------------------------------------*             
001140* AREAS DE TRABAJO PARA MAYOR DEUDA DE UN SOCIO (3300)                    
001150*-----------------------------------------------------------*             
001160 77  WS-MAYOR-DEUDA-SW            PIC X     VALUE 'N'.                    
001170     88 88-MAYOR-DEUDA-ENCONTRADA           VALUE 'S'.                    
001180     88 88-MAYOR-DEUDA-NO-ENCONTR           VALUE 'N'.                    
001190 77  WS-IDX-DBT-MAYOR             PIC 9(03) COMP VALUE 0.                 
001200 77  WS-MONTO-MAYOR-USR           PIC S9(09)V99 VALUE 0.                  
001210                                                                          
001220*-----------------------------------------------------------*             
001230* AREAS DE TRABAJO PARA MAYOR DEUDOR DEL GRUPO (3200)                     
001240*-----------------------------------------------------------*             
001250 77  WS-MAYOR-DEUDOR-SW           PIC X     VALUE 'N'.                    
001260     88 88-MAYOR-DEUDOR-ENCONTRADO          VALUE 'S'.                    
001270     88 88-MAYOR-DEUDOR-NO-ENC              VALUE 'N'.                    
001280 77  WS-IDX-MDOR-ENC              PIC 9(03) COMP VALUE 0.                 
001290 77  WS-IDX-DBT-MDOR              PIC 9(03) COMP VALUE 0.                 
001300                                                                          
001310*-----------------------------------------------------------*             
001320* AREAS DE TRABAJO PARA ACREEDOR DE UN SOCIO (3400)                       
001330*-----------------------------------------------------------*             
001340 77  WS-ACREEDOR-SW               PIC X     VALUE 'N'.                    
001350     88 88-ACREEDOR-ENCONTRADO              VALUE 'S'.                    
001360     88 88-ACREEDOR-NO-ENCONTRADO           VALUE 'N'.                    
001370 77  WS-IDX-N-ENC                 PIC 9(03) COMP VALUE 0.                 
001380 77  WS-IDX-F                     PIC 9(03) COMP VALUE 0.                 
001390 77  WS-MONTO-CANDIDATO-MAYOR     PIC S9(09)V99 VALUE 0.                  
001400                                                                          
001410*-----------------------------------------------------------*             
001420* AREAS DE TRABAJO DE 2000-ALTA-DEUDA Y SUS SUBPASOS                      
001430*-----------------------------------------------------------*             
001440 77  WS-IDX-DEBTOR                PIC 9(03) COMP VALUE 0.                 
001450 77  WS-IDX-CREDITOR              PIC 9(03) COMP VALUE 0.                 
001460 77  WS-DEBTOR-OK-SW              PIC X     VALUE 'N'.                    
001470     88 88-DEBTOR-ENCONTRADO                VALUE 'S'.                    
001480 77  WS-CREDITOR-OK-SW            PIC X     VALUE 'N'.                    
001490     88 88-CREDITOR-ENCONTRADO              VALUE 'S'.                    
001500                                                                          
001510 77  WS-IDX-B                     PIC 9(03) COMP VALUE 0.                 
001520 77  WS-IDX-L                     PIC 9(03) COMP VALUE 0.                 
001530 77  WS-B-FOUND-SW                PIC X     VALUE 'N'.                    
001540     88 88-B-ENCONTRADA                     VALUE 'S'.                    
001550 77  WS-L-FOUND-SW                PIC X     VALUE 'N'.                    
001560     88 88-L-ENCONTRADA                     VALUE 'S'.                    
001570 77  WS-MONTO-B                   PIC S9(09)V99 VALUE 0.                  
001580 77  WS-MONTO-L                   PIC S9(09)V99 VALUE 0.                  
001590                                                                          
001600 77  WS-IDX-M                     PIC 9(03) COMP VALUE 0.                 
001610 77  WS-IDX-C                     PIC 9(03) COMP VALUE 0.                 
001620 77  WS-IDX-D                     PIC 9(03) COMP VALUE 0.                 
001630 77  WS-IDX-E                     PIC 9(03) COMP VALUE 0.                 
001640 77  WS-IDX-N                     PIC 9(03) COMP VALUE 0.                 
001650 77  WS-IDX-FIDX                  PIC 9(03) COMP VALUE 0.                 
001660 77  WS-IDX-NUEVO                 PIC 9(03) COMP VALUE 0.                 
001670 77  WS-MONTO-DA                  PIC S9(09)V99 VALUE 0.                  
001680 77  WS-MONTO-EA                  PIC S9(09)V99 VALUE 0.                  
001690 77  WS-MONTO-FA                  PIC S9(09)V99 VALUE 0.                  
001700 77  WS-NOMBRE-C                  PIC X(20) VALUE SPACES.                 
001710 77  WS-NOMBRE-C2                 PIC X(20) VALUE SPACES.                 
001720                                                                          
001730 77  WS-CONT-DEST                 PIC 9(03) COMP VALUE 0.                 
001740                                                                          
001750*-----------------------------------------------------------*             
001760 LINKAGE SECTION.                                                         
001770*-----------------------------------------------------------*             
001780* TABLA DE SOCIOS Y DEUDAS DEL GRUPO, EN/OUT                              
001790                                                                          
001800 COPY WGRPUSR.                                                            
001810                                                                          
001820* PARAMETRO DE FUNCION Y TRANSACCION, EN/OUT                              
001830                                                                          
001840 COPY WGRPPRM.                                                            
001850                                                                          
001860*-----------------------------------------------------------*             
001870 PROCEDURE DIVISION USING WGRPUSR-AREA, WGRPPRM-AREA.                     
001880*-----------------------------------------------------------*             
001890                                                                          
001900 0000-CUERPO-PRINCIPAL SECTION.                                           
001910*-----------------------------                                            
001920                                                                          
001930     ADD WS-CN-1                  TO WS-CONT-LLAMADAS-DEC.                
001940                                                                          
001950     SET 88-FUNCION-NO-VALIDA TO TRUE.                                    
001960     PERFORM VARYING WS-SUB-FUNC FROM 1 BY 1                              
001970               UNTIL WS-SUB-FUNC > 2                                      
001980         IF GRPPRM-FUNCION = WS-FUNC-VALIDA (WS-SUB-FUNC)                 
001990            SET 88-FUNCION-VALIDA TO TRUE                                 
002000         END-IF.                                                          
002010                                                                          
002020     IF 88-FUNCION-NO-VALIDA                                              
002030        DISPLAY 'GRPENG: FUNCION DESCONOCIDA - ' GRPPRM-FUNCION           
002040     ELSE                                                                 
002050        EVALUATE TRUE                                                     
002060            WHEN GRPPRM-FUNC-ALTA-USUARIO                                 
002070                 PERFORM 1000-ALTA-USUARIO THRU FIN-1000                  
002080            WHEN GRPPRM-FUNC-ALTA-DEUDA                                   
002090                 PERFORM 2000-ALTA-DEUDA   THRU FIN-2000                  
002100        END-EVALUATE                                                      
002110     END-IF.                                                              
002120                                                                          
002130     GOBACK.                                                              
002140                                                                          
002150*=============================================================*           
002160* PASO 1000 - ALTA DE SOCIO                                               
002170*=============================================================*           
002180                                                                          
002190 1000-ALTA-USUARIO.                                                       
002200*-----------------                                                        
002210                                                                          
002220     MOVE GRPPRM-DEBTOR            TO WS-NOMBRE-BUSCADO.                  
002230     PERFORM 3000-BUSCAR-USUARIO   THRU FIN-3000.                         
002240                                                                          
002250     IF 88-USUARIO-ENCONTRADO                                             
002260        SET GRPPRM-RET-USUARIO-EXISTE TO TRUE                             
002270     ELSE                                                                 
002280        ADD WS-CN-1                TO USR-COUNT                           
002290        MOVE GRPPRM-DEBTOR         TO USR-NAME (USR-COUNT)                
002300        MOVE WS-CN-0               TO USR-DEBT-COUNT (USR-COUNT)          
002310        SET GRPPRM-RET-OK          TO TRUE                                
002320     END-IF.                                                              
002330                                                                          
002340 FIN-1000.                                                                
002350     EXIT.                                                                
002360                                                                          
002370*=============================================================*           
002380* PASO 2000 - ALTA DE DEUDA Y NORMALIZACION COMPLETA                      
002390*=============================================================*           
002400                                                                          
002410 2000-ALTA-DEUDA.                                                         
002420*---------------                                                          
002430                                                                          
002440     MOVE GRPPRM-DEBTOR             TO WS-NOMBRE-BUSCADO.                 
002450     PERFORM 3000-BUSCAR-USUARIO    THRU FIN-3000.                        
002460     MOVE WS-USR-FOUND-SW           TO WS-DEBTOR-OK-SW.                   
002470     MOVE WS-IDX-USR-ENC            TO WS-IDX-DEBTOR.                     
002480                                                                          
002490     MOVE GRPPRM-CREDITOR           TO WS-NOMBRE-BUSCADO.                 
002500     PERFORM 3000-BUSCAR-USUARIO    THRU FIN-3000.                        
002510     MOVE WS-USR-FOUND-SW           TO WS-CREDITOR-OK-SW.                 
002520     MOVE WS-IDX-USR-ENC            TO WS-IDX-CREDITOR.                   
002530                                                                          
002540     IF NOT 88-DEBTOR-ENCONTRADO OR NOT 88-CREDITOR-ENCONTRADO            
002550        SET GRPPRM-RET-USUARIO-INEXIST TO TRUE                            
002560     ELSE                                                                 
002570        PERFORM 2100-REGISTRAR-DEUDA      THRU FIN-2100                   
002580        PERFORM 2200-NETEAR-DEUDAS-MUTUAS THRU FIN-2200                   
002590        PERFORM 2300-TRANSFERIR-CADENA    THRU FIN-2300                   
002600        PERFORM 2400-SIMPLIFICAR          THRU FIN-2400                   
002610        PERFORM 2500-PURGAR-DEUDAS        THRU FIN-2500                   
002620        SET GRPPRM-RET-OK                 TO TRUE                         
002630     END-IF.                                                              
002640                                                                          
002650 FIN-2000.                                                                
002660     EXIT.                                                                
002670                                                                          
002680 2100-REGISTRAR-DEUDA.                                                    
002690*---------------------                                                    
002700                                                                          
002710     MOVE WS-IDX-DEBTOR             TO WS-IDX-USR-PARAM.                  
002720     MOVE GRPPRM-CREDITOR           TO WS-CREDITOR-BUSCADO.               
002730     PERFORM 3100-BUSCAR-DEUDA      THRU FIN-3100.                        
002740                                                                          
002750     IF 88-DEUDA-ENCONTRADA                                               
002760        ADD GRPPRM-AMOUNT                                                 
002770         TO DBT-AMOUNT (WS-IDX-DEBTOR WS-IDX-DBT-ENC)                     
002780     ELSE                                                                 
002790        ADD WS-CN-1          TO USR-DEBT-COUNT (WS-IDX-DEBTOR)            
002800        MOVE USR-DEBT-COUNT (WS-IDX-DEBTOR) TO WS-IDX-DBT-ENC             
002810        MOVE GRPPRM-CREDITOR                                              
002820             TO DBT-CREDITOR (WS-IDX-DEBTOR WS-IDX-DBT-ENC)               
002830        MOVE GRPPRM-AMOUNT                                                
002840             TO DBT-AMOUNT   (WS-IDX-DEBTOR WS-IDX-DBT-ENC)               
002850     END-IF.                                                              
002860                                                                          
002870 FIN-2100.                                                                
002880     EXIT.                                                                
002890                                                                          
002900 2200-NETEAR-DEUDAS-MUTUAS.                                               
002910*--------------------------                                               
002920                                                                          
002930     MOVE WS-IDX-DEBTOR            TO WS-IDX-USR-PARAM.                   
002940     MOVE GRPPRM-CREDITOR          TO WS-CREDITOR-BUSCADO.                
002950     PERFORM 3100-BUSCAR-DEUDA     THRU FIN-3100.                         
002960     MOVE WS-DBT-FOUND-SW          TO WS-B-FOUND-SW.                      
002970     MOVE WS-IDX-DBT-ENC           TO WS-IDX-B.                           
002980                                                                          
002990     MOVE WS-IDX-CREDITOR          TO WS-IDX-USR-PARAM.                   
003000     MOVE GRPPRM-DEBTOR            TO WS-CREDITOR-BUSCADO.                
003010     PERFORM 3100-BUSCAR-DEUDA     THRU FIN-3100.                         
003020     MOVE WS-DBT-FOUND-SW          TO WS-L-FOUND-SW.                      
003030     MOVE WS-IDX-DBT-ENC           TO WS-IDX-L.                           
003040                                                                          
003050     IF 88-B-ENCONTRADA AND 88-L-ENCONTRADA                               
003060        MOVE DBT-AMOUNT (WS-IDX-DEBTOR WS-IDX-B)   TO WS-MONTO-B          
003070        MOVE DBT-AMOUNT (WS-IDX-CREDITOR WS-IDX-L) TO WS-MONTO-L          
003080                                                                          
003090        IF WS-MONTO-B > WS-MONTO-L                                        
003100           COMPUTE DBT-AMOUNT (WS-IDX-DEBTOR WS-IDX-B) =                  
003110                   WS-MONTO-B - WS-MONTO-L                                
003120           MOVE ZERO TO DBT-AMOUNT (WS-IDX-CREDITOR WS-IDX-L)             
003130        ELSE                                                              
003140           IF WS-MONTO-B < WS-MONTO-L                                     
003150              COMPUTE DBT-AMOUNT (WS-IDX-CREDITOR WS-IDX-L) =             
003160                      WS-MONTO-L - WS-MONTO-B                             
003170              MOVE ZERO TO DBT-AMOUNT (WS-IDX-DEBTOR WS-IDX-B)            
003180           ELSE                                                           
003190              MOVE ZERO TO DBT-AMOUNT (WS-IDX-DEBTOR WS-IDX-B)            
003200              MOVE ZERO TO DBT-AMOUNT (WS-IDX-CREDITOR WS-IDX-L)          
003210           END-IF                                                         
003220        END-IF                                                            
003230     END-IF.                                                              
003240                                                                          
003250 FIN-2200.                                                                
003260     EXIT.                                                                
003270                                                                          
003280 2300-TRANSFERIR-CADENA.                                                  
003290*------------------------                                                 
003300                                                                          
003310     PERFORM 3200-BUSCAR-MAYOR-DEUDOR THRU FIN-3200.                      
003320                                                                          
003330     IF 88-MAYOR-DEUDOR-ENCONTRADO                                        
003340     AND WS-MONTO-MAYOR-GLOBAL > ZERO                                     
003350        MOVE WS-IDX-MDOR-ENC        TO WS-IDX-M                           
003360        MOVE WS-IDX-DBT-MDOR        TO WS-IDX-D                           
003370        MOVE WS-MONTO-MAYOR-GLOBAL  TO WS-MONTO-DA                        
003380        MOVE DBT-CREDITOR (WS-IDX-M WS-IDX-D) TO WS-NOMBRE-C              
003390                                                                          
003400        MOVE WS-NOMBRE-C            TO WS-NOMBRE-BUSCADO                  
003410        PERFORM 3000-BUSCAR-USUARIO THRU FIN-3000                         
003420        MOVE WS-IDX-USR-ENC         TO WS-IDX-C                           
003430                                                                          
003440        IF 88-USUARIO-ENCONTRADO                                          
003450        AND USR-DEBT-COUNT (WS-IDX-C) > WS-CN-0                           
003460           MOVE WS-IDX-C            TO WS-IDX-USR-PARAM                   
003470           PERFORM 3300-BUSCAR-MAYOR-DEUDA THRU FIN-3300                  
003480                                                                          
003490           IF 88-MAYOR-DEUDA-ENCONTRADA                                   
003500              MOVE WS-IDX-DBT-MAYOR   TO WS-IDX-E                         
003510              MOVE WS-MONTO-MAYOR-USR TO WS-MONTO-EA                      
003520              MOVE DBT-CREDITOR (WS-IDX-C WS-IDX-E)                       
003530                   TO WS-NOMBRE-C2                                        
003540                                                                          
003550              IF (WS-MONTO-DA - WS-MONTO-EA) NOT < ZERO                   
003560                 ADD WS-CN-1        TO USR-DEBT-COUNT (WS-IDX-M)          
003570                 MOVE USR-DEBT-COUNT (WS-IDX-M) TO WS-IDX-NUEVO           
003580                 MOVE WS-NOMBRE-C2                                        
003590                      TO DBT-CREDITOR (WS-IDX-M WS-IDX-NUEVO)             
003600                 MOVE WS-MONTO-EA                                         
003610                      TO DBT-AMOUNT   (WS-IDX-M WS-IDX-NUEVO)             
003620                 MOVE ZERO TO DBT-AMOUNT (WS-IDX-C WS-IDX-E)              
003630                 COMPUTE DBT-AMOUNT (WS-IDX-M WS-IDX-D) =                 
003640                         WS-MONTO-DA - WS-MONTO-EA                        
003650              END-IF                                                      
003660           END-IF                                                         
003670        END-IF                                                            
003680     END-IF.                                                              
003690                                                                          
003700 FIN-2300.                                                                
003710     EXIT.                                                                
003720                                                                          
003730 2400-SIMPLIFICAR.                                                        
003740*-----------------                                                        
003750                                                                          
003760     PERFORM 3200-BUSCAR-MAYOR-DEUDOR THRU FIN-3200.                      
003770                                                                          
003780     IF 88-MAYOR-DEUDOR-ENCONTRADO                                        
003790     AND WS-MONTO-MAYOR-GLOBAL > ZERO                                     
003800        MOVE WS-IDX-MDOR-ENC        TO WS-IDX-M                           
003810        MOVE WS-IDX-DBT-MDOR        TO WS-IDX-D                           
003820        MOVE WS-MONTO-MAYOR-GLOBAL  TO WS-MONTO-DA                        
003830        MOVE DBT-CREDITOR (WS-IDX-M WS-IDX-D) TO WS-NOMBRE-C              
003840                                                                          
003850        PERFORM 3400-BUSCAR-ACREEDOR-DE THRU FIN-3400                     
003860                                                                          
003870        IF 88-ACREEDOR-ENCONTRADO                                         
003880           MOVE WS-IDX-N-ENC        TO WS-IDX-N                           
003890           MOVE WS-IDX-F            TO WS-IDX-FIDX                        
003900           MOVE DBT-AMOUNT (WS-IDX-N WS-IDX-FIDX) TO WS-MONTO-FA          
003910                                                                          
003920           ADD WS-CN-1              TO USR-DEBT-COUNT (WS-IDX-N)          
003930           MOVE USR-DEBT-COUNT (WS-IDX-N)     TO WS-IDX-NUEVO             
003940           MOVE WS-NOMBRE-C                                               
003950                TO DBT-CREDITOR (WS-IDX-N WS-IDX-NUEVO)                   
003960           MOVE WS-MONTO-FA                                               
003970                TO DBT-AMOUNT   (WS-IDX-N WS-IDX-NUEVO)                   
003980                                                                          
003990           MOVE ZERO TO DBT-AMOUNT (WS-IDX-N WS-IDX-FIDX)                 
004000                                                                          
004010           COMPUTE DBT-AMOUNT (WS-IDX-M WS-IDX-D) =                       
004020                   WS-MONTO-DA - WS-MONTO-FA                              
004030        END-IF                                                            
004040     END-IF.                                                              
004050                                                                          
004060 FIN-2400.                                                                
004070     EXIT.                                                                
004080                                                                          
004090 2500-PURGAR-DEUDAS.                                                      
004100*--------------------                                                     
004110                                                                          
004120     PERFORM VARYING IDX-USR FROM 1 BY 1                                  
004130               UNTIL IDX-USR > USR-COUNT                                  
004140                                                                          
004150         MOVE IDX-USR                TO WS-IDX-USR-PARAM                  
004160         PERFORM 2510-PURGAR-USUARIO THRU FIN-2510.                       
004170                                                                          
004180 FIN-2500.                                                                
004190     EXIT.                                                                
004200                                                                          
004210 2510-PURGAR-USUARIO.                                                     
004220*---------------------                                                    
004230                                                                          
004240     MOVE WS-CN-0                   TO WS-CONT-DEST.                      
004250                                                                          
004260     PERFORM VARYING IDX-DBT FROM 1 BY 1                                  
004270               UNTIL IDX-DBT > USR-DEBT-COUNT (WS-IDX-USR-PARAM)          
004280                                                                          
004290         IF DBT-AMOUNT (WS-IDX-USR-PARAM IDX-DBT) > ZERO                  
004300            ADD WS-CN-1              TO WS-CONT-DEST                      
004310            IF WS-CONT-DEST NOT = IDX-DBT                                 
004320               MOVE DBT-CREDITOR (WS-IDX-USR-PARAM IDX-DBT)               
004330                 TO DBT-CREDITOR (WS-IDX-USR-PARAM WS-CONT-DEST)          
004340               MOVE DBT-AMOUNT   (WS-IDX-USR-PARAM IDX-DBT)               
004350                 TO DBT-AMOUNT   (WS-IDX-USR-PARAM WS-CONT-DEST)          
004360            END-IF                                                        
004370         END-IF.                                                          
004380                                                                          
004390     MOVE WS-CONT-DEST                                                    
004400       TO USR-DEBT-COUNT (WS-IDX-USR-PARAM).                              
004410                                                                          
004420 FIN-2510.                                                                
004430     EXIT.                                                                
004440                                                                          
004450*=============================================================*           
004460* PARRAFOS DE BUSQUEDA DE SOCIO Y DE DEUDA (3000/3100/3200/3300)          
004470*=============================================================*           
004480                                                                          
004490 3000-BUSCAR-USUARIO.                                                     
004500*----------------------                                                   
004510* BUSCA WS-NOMBRE-BUSCADO EN LA TABLA DE SOCIOS. DEVUELVE                 
004520* 88-USUARIO-ENCONTRADO Y WS-IDX-USR-ENC (PRIMERA COINCIDEN-              
004530* CIA, SEGUN ORDEN DE CARGA DE LA TABLA).                                 
004540                                                                          
004550     SET 88-USUARIO-NO-ENCONTRADO  TO TRUE.                               
004560     MOVE WS-CN-0                  TO WS-IDX-USR-ENC.                     
004570                                                                          
004580     PERFORM VARYING IDX-USR FROM 1 BY 1                                  
004590               UNTIL IDX-USR > USR-COUNT                                  
004600                                                                          
004610         IF USR-NAME (IDX-USR) = WS-NOMBRE-BUSCADO                        
004620         AND 88-USUARIO-NO-ENCONTRADO                                     
004630            SET 88-USUARIO-ENCONTRADO  TO TRUE                            
004640            SET WS-IDX-USR-ENC         TO IDX-USR.                        
004650                                                                          
004660 FIN-3000.                                                                
004670     EXIT.                                                                
004680                                                                          
004690 3100-BUSCAR-DEUDA.                                                       
004700*--------------------                                                     
004710* BUSCA WS-CREDITOR-BUSCADO EN LAS DEUDAS DEL SOCIO                       
004720* WS-IDX-USR-PARAM. DEVUELVE 88-DEUDA-ENCONTRADA Y                        
004730* WS-IDX-DBT-ENC (PRIMERA COINCIDENCIA).                                  
004740                                                                          
004750     SET 88-DEUDA-NO-ENCONTRADA    TO TRUE.                               
004760     MOVE WS-CN-0                  TO WS-IDX-DBT-ENC.                     
004770                                                                          
004780     PERFORM VARYING IDX-DBT FROM 1 BY 1                                  
004790               UNTIL IDX-DBT > USR-DEBT-COUNT (WS-IDX-USR-PARAM)          
004800                                                                          
004810         IF DBT-CREDITOR (WS-IDX-USR-PARAM IDX-DBT)                       
004820            = WS-CREDITOR-BUSCADO                                         
004830         AND 88-DEUDA-NO-ENCONTRADA                                       
004840            SET 88-DEUDA-ENCONTRADA    TO TRUE                            
004850            SET WS-IDX-DBT-ENC         TO IDX-DBT.                        
004860                                                                          
004870 FIN-3100.                                                                
004880     EXIT.                                                                
004890                                                                          
004900 3200-BUSCAR-MAYOR-DEUDOR.                                                
004910*---------------------------                                              
004920* RECORRE TODOS LOS SOCIOS Y DEVUELVE EL QUE TIENE LA DEUDA               
004930* INDIVIDUAL MAS GRANDE (WS-IDX-MDOR-ENC, WS-IDX-DBT-MDOR,                
004940* WS-MONTO-MAYOR-GLOBAL). EMPATES: QUEDA EL PRIMERO HALLADO               
004950* EN EL ORDEN DE LA TABLA (PEDIDO 4551 - SIN CRITERIO DE                  
004960* ORDENAMIENTO ADICIONAL).                                                
004970                                                                          
004980     SET 88-MAYOR-DEUDOR-NO-ENC    TO TRUE.                               
004990     MOVE WS-CN-0                  TO WS-IDX-MDOR-ENC.                    
005000     MOVE WS-CN-0                  TO WS-IDX-DBT-MDOR.                    
005010     MOVE ZERO                     TO WS-MONTO-MAYOR-GLOBAL.              
005020                                                                          
005030     PERFORM VARYING IDX-USR FROM 1 BY 1                                  
005040               UNTIL IDX-USR > USR-COUNT                                  
005050                                                                          
005060         IF USR-DEBT-COUNT (IDX-USR) > WS-CN-0                            
005070            MOVE IDX-USR                 TO WS-IDX-USR-PARAM              
005080            PERFORM 3300-BUSCAR-MAYOR-DEUDA THRU FIN-3300                 
005090            IF 88-MAYOR-DEUDA-ENCONTRADA                                  
005100               IF 88-MAYOR-DEUDOR-NO-ENC                                  
005110               OR WS-MONTO-MAYOR-USR > WS-MONTO-MAYOR-GLOBAL              
005120                  MOVE WS-MONTO-MAYOR-USR TO WS-MONTO-MAYOR-GLOBAL        
005130                  MOVE WS-IDX-DBT-MAYOR   TO WS-IDX-DBT-MDOR              
005140                  SET  WS-IDX-MDOR-ENC    TO IDX-USR                      
005150                  SET  88-MAYOR-DEUDOR-ENCONTRADO TO TRUE                 
005160               END-IF                                                     
005170            END-IF                                                        
005180         END-IF.                                                          
005190                                                                          
005200 FIN-3200.                                                                
005210     EXIT.                                                                
005220                                                                          
005230 3300-BUSCAR-MAYOR-DEUDA.                                                 
005240*--------------------------                                               
005250* DEVUELVE LA DEUDA MAS GRANDE DEL SOCIO WS-IDX-USR-PARAM                 
005260* (WS-IDX-DBT-MAYOR, WS-MONTO-MAYOR-USR). SOLO CONSIDERA                  
005270* DEUDAS POSITIVAS (PEDIDO 4569).                                         
005280                                                                          
005290     SET 88-MAYOR-DEUDA-NO-ENCONTR TO TRUE.                               
005300     MOVE WS-CN-0                  TO WS-IDX-DBT-MAYOR.                   
005310     MOVE ZERO                     TO WS-MONTO-MAYOR-USR.                 
005320                                                                          
005330     PERFORM VARYING IDX-DBT FROM 1 BY 1                                  
005340               UNTIL IDX-DBT > USR-DEBT-COUNT (WS-IDX-USR-PARAM)          
005350                                                                          
005360         IF DBT-AMOUNT (WS-IDX-USR-PARAM IDX-DBT) > ZERO                  
005370            IF 88-MAYOR-DEUDA-NO-ENCONTR                                  
005380            OR DBT-AMOUNT (WS-IDX-USR-PARAM IDX-DBT)                      
005390               > WS-MONTO-MAYOR-USR                                       
005400               MOVE DBT-AMOUNT (WS-IDX-USR-PARAM IDX-DBT)                 
005410                 TO WS-MONTO-MAYOR-USR                                    
005420               SET  WS-IDX-DBT-MAYOR     TO IDX-DBT                       
005430               SET  88-MAYOR-DEUDA-ENCONTRADA TO TRUE                     
005440            END-IF                                                        
005450         END-IF.                                                          
005460                                                                          
005470 FIN-3300.                                                                
005480     EXIT.                                                                
005490                                                                          
005500 3400-BUSCAR-ACREEDOR-DE.                                                 
005510*--------------------------                                               
005520* ENTRE LOS DEMAS SOCIOS DE WS-IDX-M, BUSCA EL QUE TIENE UNA              
005530* DEUDA POSITIVA HACIA WS-IDX-M Y, DE ESOS, EL DE MAYOR DEUDA             
005540* PROPIA. DEVUELVE WS-IDX-N-ENC (SOCIO), WS-IDX-F (INDICE DE              
005550* SU DEUDA HACIA WS-IDX-M).                                               
005560                                                                          
005570     SET 88-ACREEDOR-NO-ENCONTRADO TO TRUE.                               
005580     MOVE WS-CN-0                  TO WS-IDX-N-ENC.                       
005590     MOVE ZERO                     TO WS-MONTO-CANDIDATO-MAYOR.           
005600                                                                          
005610     PERFORM VARYING IDX-USR FROM 1 BY 1                                  
005620               UNTIL IDX-USR > USR-COUNT                                  
005630                                                                          
005640         IF IDX-USR NOT = WS-IDX-M                                        
005650            MOVE USR-NAME (WS-IDX-M)    TO WS-CREDITOR-BUSCADO            
005660            MOVE IDX-USR                TO WS-IDX-USR-PARAM               
005670            PERFORM 3100-BUSCAR-DEUDA   THRU FIN-3100                     
005680                                                                          
005690            IF 88-DEUDA-ENCONTRADA                                        
005700            AND DBT-AMOUNT (IDX-USR WS-IDX-DBT-ENC) > ZERO                
005710               MOVE IDX-USR             TO WS-IDX-USR-PARAM               
005720               PERFORM 3300-BUSCAR-MAYOR-DEUDA THRU FIN-3300              
005730               IF 88-MAYOR-DEUDA-ENCONTRADA                               
005740                  IF 88-ACREEDOR-NO-ENCONTRADO                            
005750                  OR WS-MONTO-MAYOR-USR > WS-MONTO-CANDIDATO-MAYOR        
005760                     MOVE WS-MONTO-MAYOR-USR                              
005770                       TO WS-MONTO-CANDIDATO-MAYOR                        
005780                     MOVE IDX-USR             TO WS-IDX-N-ENC             
005790                     MOVE WS-IDX-DBT-ENC      TO WS-IDX-F                 
005800                     SET  88-ACREEDOR-ENCONTRADO TO TRUE                  
005810                  END-IF                                                  
005820               END-IF                                                     
005830            END-IF                                                        
005840         END-IF.                                                          
005850                                                                          
005860 FIN-3400.                                                                
005870     EXIT.                                                                
