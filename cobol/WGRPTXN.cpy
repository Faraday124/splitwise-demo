000100*----------------------------------------------------------------*        
000110*COPY DE REGISTRO TRANSACCION GRUPO DE DEUDAS                             
000120*LONGITUD DE REGISTRO (52)                                                
000130*----------------------------------------------------------------*        
000140*HISTORIA:                                                                
000150*  1991-03-04  EP   PEDIDO 4471  VERSION ORIGINAL DEL LAYOUT              
000160*  1994-07-19  EP   PEDIDO 4602  AMPLIA TXN-DEBTOR/CREDITOR A 20          
000170*  1999-01-11  EP   PEDIDO 5033  REVISION Y2K - SIN CAMPOS FECHA          
000180*----------------------------------------------------------------*        
000190 01  WGRPTXN-REG.                                                         
000200     03 TXN-TYPE                  PIC X(01).                              
000210        88 TXN-ES-ALTA-USUARIO              VALUE 'U'.                    
000220        88 TXN-ES-ALTA-DEUDA                VALUE 'D'.                    
000230     03 TXN-DEBTOR                PIC X(20).                              
000240     03 TXN-CREDITOR              PIC X(20).                              
000250     03 TXN-AMOUNT                PIC 9(09)V99.                           
