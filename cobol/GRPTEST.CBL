000100 IDENTIFICATION DIVISION.                                                 
000110*-----------------------                                                  
000120 PROGRAM-ID.   GRPTEST.                                                   
000130 AUTHOR.       E PALMEYRO.                                                
000140 INSTALLATION. EDUSAM - SISTEMAS.                                         
000150 DATE-WRITTEN. 1991-03-10.                                                
000160 DATE-COMPILED.                                                           
000170 SECURITY.     USO INTERNO EDUSAM - SISTEMAS.                             
000180*-----------------------------------------------------------*             
000190* PROGRAMA DE AUTOVERIFICACION DE LA RUTINA GRPENG (MOTOR                 
000200* DE DEUDAS DEL GRUPO). ARMA UNA TABLA DE CASOS DE PRUEBA                 
000210* EN MEMORIA, LOS APLICA CONTRA GRPENG ESCENARIO POR                      
000220* ESCENARIO Y COMPARA LOS SALDOS RESULTANTES CONTRA LOS                   
000230* VALORES ESPERADOS. NO LEE NI ESCRIBE ARCHIVOS - TODO EL                 
000240* INSUMO ESTA EMBEBIDO EN WORKING-STORAGE. SE CORRE A MANO                
000250* CADA VEZ QUE SE TOCA GRPENG, ANTES DE PASAR A PRODUCCION.               
000260*-----------------------------------------------------------*             
000270* HISTORIA DE MODIFICACIONES                                              
000280*-----------------------------------------------------------*             
000290*  1991-03-10  EP        PEDIDO 4472  VERSION ORIGINAL -                  
000300*                        ESCENARIO DE NETEO MUTUO SIMPLE                  
000310*  1991-09-12  EP        PEDIDO 4489  AGREGA ESCENARIO DE                 
000320*                        DEUDAS OPUESTAS IGUALES                          
000330*  1993-11-05  EP        PEDIDO 4552  AGREGA ESCENARIOS DE                
000340*                        TRANSFERENCIA DE CADENA Y DE                     
000350*                        SIMPLIFICACION (SIGUE A GRPENG)                  
000360*  1994-02-10  MCR       PEDIDO 4570  AGREGA ESCENARIO DE                 
000370*                        SECUENCIA MIXTA CON SIMPLIFICACION               
000380*  1996-06-18  EP        PEDIDO 4804  AGREGA ESCENARIO DE                 
000390*                        DEUDOR/ACREEDOR NO REGISTRADO                    
000400*  1998-10-07  EP        PEDIDO 4961  REVISION Y2K - ESTE                 
000410*                        PROGRAMA NO USA FECHAS, SIN CAMBIOS              
000420*  1999-01-25  MCR       PEDIDO 5034  CIERRE REVISION Y2K                 
000430*  2001-06-02  JLR       PEDIDO 5211  AGREGA ESCENARIO FINAL              
000440*                        COMPLEJO (7 TRANSACCIONES CRUZADAS)              
000450*-----------------------------------------------------------*             
000460                                                                          
000470 ENVIRONMENT DIVISION.                                                    
000480*-----------------------------------------------------------*             
000490 CONFIGURATION SECTION.                                                   
000500 SPECIAL-NAMES.                                                           
000510     C01 IS TOP-OF-FORM.                                                  
000520                                                                          
000530 DATA DIVISION.                                                           
000540*-----------------------------------------------------------*             
000550                                                                          
000560 WORKING-STORAGE SECTION.                                                 
000570*-----------------------------------------------------------*             
000580 77  WS-NRO-ESCENARIO            PIC 9(01) COMP VALUE 0.                  
000590 77  WS-TOT-CASOS                PIC 9(02) COMP VALUE 42.                 
000600 77  WS-TOT-VERIF                PIC 9(02) COMP VALUE 19.                 
000610 77  WS-CONT-OK                  PIC 9(03) COMP VALUE 0.                  
000620 77  WS-CONT-ERROR                PIC 9(03) COMP VALUE 0.                 
000630 77  WS-IDX-USR-T                PIC 9(03) COMP VALUE 0.                  
000640 77  WS-IDX-DBT-T                PIC 9(03) COMP VALUE 0.                  
000650                                                                          
000660 77  WS-USR-ENCONTRADO           PIC X     VALUE 'N'.                     
000670     88 88-USR-ENC                         VALUE 'S'.                     
000680 77  WS-DBT-ENCONTRADO           PIC X     VALUE 'N'.                     
000690     88 88-DBT-ENC                         VALUE 'S'.                     
000700                                                                          
000710 77  WS-MONTO-ACTUAL             PIC S9(09)V99 VALUE 0.                   
000720 77  WS-MONTO-ACTUAL-ED          PIC Z(8)9.99.                            
000730 77  WS-MONTO-ESPERADO-ED        PIC Z(8)9.99.                            
000740                                                                          
000750 77  WS-DEBTOR-MSG               PIC X(20) VALUE SPACES.                  
000760 77  WS-CREDITOR-MSG             PIC X(20) VALUE SPACES.                  
000770                                                                          
000780 77  WS-RETORNO-ESC6             PIC X(02) VALUE SPACES.                  
000790                                                                          
000800 77  WS-CONT-OK-ED               PIC ZZ9.                                 
000810 77  WS-CONT-ERROR-ED            PIC ZZ9.                                 
000820                                                                          
000830*-----------------------------------------------------------*             
000840* NOMBRE DESCRIPTIVO DE CADA ESCENARIO, ARMADO POR FILLER                 
000850* Y REDEFINIDO COMO VECTOR (USO HABITUAL DEL AREA).                       
000860*-----------------------------------------------------------*             
000870 01  WS-NOMBRES-ESCENARIO-RAIZ.                                           
000880     03 FILLER                   PIC X(40)                                
000890                             VALUE 'NETEO MUTUO SIMPLE'.                  
000900     03 FILLER                   PIC X(40)                                
000910                         VALUE 'TRANSFERENCIA DE CADENA'.                 
000920     03 FILLER                   PIC X(40)                                
000930                             VALUE 'CADENA DE CINCO ESLABONES'.           
000940     03 FILLER                   PIC X(40)                                
000950                         VALUE 'SECUENCIA MIXTA'.                         
000960     03 FILLER                   PIC X(40)                                
000970                             VALUE 'DEUDAS OPUESTAS IGUALES'.             
000980     03 FILLER                   PIC X(40)                                
000990                             VALUE 'ACREEDOR NO REGISTRADO'.              
001000     03 FILLER                   PIC X(40)                                
001010                                  VALUE 'CASO FINAL COMPLEJO'.            
001020 01  WS-NOMBRES-ESCENARIO REDEFINES WS-NOMBRES-ESCENARIO-RAIZ.            
001030     03 WS-NOMBRE-ESCENARIO      PIC X(40) OCCURS 7 TIMES.                
001040                                                                          
001050*-----------------------------------------------------------*             
001060* TABLA DE CASOS DE PRUEBA (TRANSACCIONES A APLICAR), POR                 
001070* ESCENARIO, EN EL ORDEN EXACTO DE LA EVIDENCIA DE LA                     
001080* APLICACION ORIGINAL. ARMADA POR FILLER Y REDEFINIDA.                    
001090*-----------------------------------------------------------*             
001100 01  WS-CASOS-RAIZ.                                                       
001110*    ESCENARIO 1 - NETEO MUTUO SIMPLE                                     
001120     03 FILLER. 05 FILLER PIC 9(01) VALUE 1.                              
001130                05 FILLER PIC X(01) VALUE 'U'.                            
001140                05 FILLER PIC X(20) VALUE 'BEN'.                          
001150                05 FILLER PIC X(20) VALUE SPACES.                         
001160                05 FILLER PIC 9(09)V99 VALUE 0.                           
001170                05 FILLER PIC X(02) VALUE SPACES.                         
001180     03 FILLER. 05 FILLER PIC 9(01) VALUE 1.                              
001190                05 FILLER PIC X(01) VALUE 'U'.                            
001200                05 FILLER PIC X(20) VALUE 'JOHN'.                         
001210                05 FILLER PIC X(20) VALUE SPACES.                         
001220                05 FILLER PIC 9(09)V99 VALUE 0.                           
001230                05 FILLER PIC X(02) VALUE SPACES.                         
001240     03 FILLER. 05 FILLER PIC 9(01) VALUE 1.                              
001250                05 FILLER PIC X(01) VALUE 'D'.                            
001260                05 FILLER PIC X(20) VALUE 'BEN'.                          
001270                05 FILLER PIC X(20) VALUE 'JOHN'.                         
001280                05 FILLER PIC 9(09)V99 VALUE 1000.                        
001290                05 FILLER PIC X(02) VALUE SPACES.                         
001300     03 FILLER. 05 FILLER PIC 9(01) VALUE 1.                              
001310                05 FILLER PIC X(01) VALUE 'D'.                            
001320                05 FILLER PIC X(20) VALUE 'JOHN'.                         
001330                05 FILLER PIC X(20) VALUE 'BEN'.                          
001340                05 FILLER PIC 9(09)V99 VALUE 1200.                        
001350                05 FILLER PIC X(02) VALUE SPACES.                         
001360*    ESCENARIO 2 - TRANSFERENCIA DE CADENA SIMPLE                         
001370     03 FILLER. 05 FILLER PIC 9(01) VALUE 2.                              
001380                05 FILLER PIC X(01) VALUE 'U'.                            
001390                05 FILLER PIC X(20) VALUE 'JOHN'.                         
001400                05 FILLER PIC X(20) VALUE SPACES.                         
001410                05 FILLER PIC 9(09)V99 VALUE 0.                           
001420                05 FILLER PIC X(02) VALUE SPACES.                         
001430     03 FILLER. 05 FILLER PIC 9(01) VALUE 2.                              
001440                05 FILLER PIC X(01) VALUE 'U'.                            
001450                05 FILLER PIC X(20) VALUE 'BEN'.                          
001460                05 FILLER PIC X(20) VALUE SPACES.                         
001470                05 FILLER PIC 9(09)V99 VALUE 0.                           
001480                05 FILLER PIC X(02) VALUE SPACES.                         
001490     03 FILLER. 05 FILLER PIC 9(01) VALUE 2.                              
001500                05 FILLER PIC X(01) VALUE 'U'.                            
001510                05 FILLER PIC X(20) VALUE 'MIKE'.                         
001520                05 FILLER PIC X(20) VALUE SPACES.                         
001530                05 FILLER PIC 9(09)V99 VALUE 0.                           
001540                05 FILLER PIC X(02) VALUE SPACES.                         
001550     03 FILLER. 05 FILLER PIC 9(01) VALUE 2.                              
001560                05 FILLER PIC X(01) VALUE 'D'.                            
001570                05 FILLER PIC X(20) VALUE 'JOHN'.                         
001580                05 FILLER PIC X(20) VALUE 'BEN'.                          
001590                05 FILLER PIC 9(09)V99 VALUE 1000.                        
001600                05 FILLER PIC X(02) VALUE SPACES.                         
001610     03 FILLER. 05 FILLER PIC 9(01) VALUE 2.                              
001620                05 FILLER PIC X(01) VALUE 'D'.                            
001630                05 FILLER PIC X(20) VALUE 'BEN'.                          
001640                05 FILLER PIC X(20) VALUE 'MIKE'.                         
001650                05 FILLER PIC 9(09)V99 VALUE 1000.                        
001660                05 FILLER PIC X(02) VALUE SPACES.                         
001670*    ESCENARIO 3 - CADENA DE CINCO ESLABONES                              
001680     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
001690                05 FILLER PIC X(01) VALUE 'U'.                            
001700                05 FILLER PIC X(20) VALUE 'MIKE'.                         
001710                05 FILLER PIC X(20) VALUE SPACES.                         
001720                05 FILLER PIC 9(09)V99 VALUE 0.                           
001730                05 FILLER PIC X(02) VALUE SPACES.                         
001740     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
001750                05 FILLER PIC X(01) VALUE 'U'.                            
001760                05 FILLER PIC X(20) VALUE 'JOHN'.                         
001770                05 FILLER PIC X(20) VALUE SPACES.                         
001780                05 FILLER PIC 9(09)V99 VALUE 0.                           
001790                05 FILLER PIC X(02) VALUE SPACES.                         
001800     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
001810                05 FILLER PIC X(01) VALUE 'U'.                            
001820                05 FILLER PIC X(20) VALUE 'BEN'.                          
001830                05 FILLER PIC X(20) VALUE SPACES.                         
001840                05 FILLER PIC 9(09)V99 VALUE 0.                           
001850                05 FILLER PIC X(02) VALUE SPACES.                         
001860     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
001870                05 FILLER PIC X(01) VALUE 'U'.                            
001880                05 FILLER PIC X(20) VALUE 'GREG'.                         
001890                05 FILLER PIC X(20) VALUE SPACES.                         
001900                05 FILLER PIC 9(09)V99 VALUE 0.                           
001910                05 FILLER PIC X(02) VALUE SPACES.                         
001920     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
001930                05 FILLER PIC X(01) VALUE 'U'.                            
001940                05 FILLER PIC X(20) VALUE 'FRANK'.                        
001950                05 FILLER PIC X(20) VALUE SPACES.                         
001960                05 FILLER PIC 9(09)V99 VALUE 0.                           
001970                05 FILLER PIC X(02) VALUE SPACES.                         
001980     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
001990                05 FILLER PIC X(01) VALUE 'D'.                            
002000                05 FILLER PIC X(20) VALUE 'MIKE'.                         
002010                05 FILLER PIC X(20) VALUE 'JOHN'.                         
002020                05 FILLER PIC 9(09)V99 VALUE 120.                         
002030                05 FILLER PIC X(02) VALUE SPACES.                         
002040     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
002050                05 FILLER PIC X(01) VALUE 'D'.                            
002060                05 FILLER PIC X(20) VALUE 'JOHN'.                         
002070                05 FILLER PIC X(20) VALUE 'BEN'.                          
002080                05 FILLER PIC 9(09)V99 VALUE 120.                         
002090                05 FILLER PIC X(02) VALUE SPACES.                         
002100     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
002110                05 FILLER PIC X(01) VALUE 'D'.                            
002120                05 FILLER PIC X(20) VALUE 'BEN'.                          
002130                05 FILLER PIC X(20) VALUE 'GREG'.                         
002140                05 FILLER PIC 9(09)V99 VALUE 120.                         
002150                05 FILLER PIC X(02) VALUE SPACES.                         
002160     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
002170                05 FILLER PIC X(01) VALUE 'D'.                            
002180                05 FILLER PIC X(20) VALUE 'GREG'.                         
002190                05 FILLER PIC X(20) VALUE 'FRANK'.                        
002200                05 FILLER PIC 9(09)V99 VALUE 120.                         
002210                05 FILLER PIC X(02) VALUE SPACES.                         
002220*    ESCENARIO 4 - SECUENCIA MIXTA CON SIMPLIFICACION                     
002230     03 FILLER. 05 FILLER PIC 9(01) VALUE 4.                              
002240                05 FILLER PIC X(01) VALUE 'U'.                            
002250                05 FILLER PIC X(20) VALUE 'BEN'.                          
002260                05 FILLER PIC X(20) VALUE SPACES.                         
002270                05 FILLER PIC 9(09)V99 VALUE 0.                           
002280                05 FILLER PIC X(02) VALUE SPACES.                         
002290     03 FILLER. 05 FILLER PIC 9(01) VALUE 4.                              
002300                05 FILLER PIC X(01) VALUE 'U'.                            
002310                05 FILLER PIC X(20) VALUE 'JOHN'.                         
002320                05 FILLER PIC X(20) VALUE SPACES.                         
002330                05 FILLER PIC 9(09)V99 VALUE 0.                           
002340                05 FILLER PIC X(02) VALUE SPACES.                         
002350     03 FILLER. 05 FILLER PIC 9(01) VALUE 4.                              
002360                05 FILLER PIC X(01) VALUE 'U'.                            
002370                05 FILLER PIC X(20) VALUE 'MIKE'.                         
002380                05 FILLER PIC X(20) VALUE SPACES.                         
002390                05 FILLER PIC 9(09)V99 VALUE 0.                           
002400                05 FILLER PIC X(02) VALUE SPACES.                         
002410     03 FILLER. 05 FILLER PIC 9(01) VALUE 4.                              
002420                05 FILLER PIC X(01) VALUE 'D'.                            
002430                05 FILLER PIC X(20) VALUE 'BEN'.                          
002440                05 FILLER PIC X(20) VALUE 'JOHN'.                         
002450                05 FILLER PIC 9(09)V99 VALUE 100.                         
002460                05 FILLER PIC X(02) VALUE SPACES.                         
002470     03 FILLER. 05 FILLER PIC 9(01) VALUE 4.                              
002480                05 FILLER PIC X(01) VALUE 'D'.                            
002490                05 FILLER PIC X(20) VALUE 'JOHN'.                         
002500                05 FILLER PIC X(20) VALUE 'BEN'.                          
002510                05 FILLER PIC 9(09)V99 VALUE 120.                         
002520                05 FILLER PIC X(02) VALUE SPACES.                         
002530     03 FILLER. 05 FILLER PIC 9(01) VALUE 4.                              
002540                05 FILLER PIC X(01) VALUE 'D'.                            
002550                05 FILLER PIC X(20) VALUE 'MIKE'.                         
002560                05 FILLER PIC X(20) VALUE 'BEN'.                          
002570                05 FILLER PIC 9(09)V99 VALUE 120.                         
002580                05 FILLER PIC X(02) VALUE SPACES.                         
002590     03 FILLER. 05 FILLER PIC 9(01) VALUE 4.                              
002600                05 FILLER PIC X(01) VALUE 'D'.                            
002610                05 FILLER PIC X(20) VALUE 'BEN'.                          
002620                05 FILLER PIC X(20) VALUE 'JOHN'.                         
002630                05 FILLER PIC 9(09)V99 VALUE 140.                         
002640                05 FILLER PIC X(02) VALUE SPACES.                         
002650     03 FILLER. 05 FILLER PIC 9(01) VALUE 4.                              
002660                05 FILLER PIC X(01) VALUE 'D'.                            
002670                05 FILLER PIC X(20) VALUE 'JOHN'.                         
002680                05 FILLER PIC X(20) VALUE 'BEN'.                          
002690                05 FILLER PIC 9(09)V99 VALUE 200.                         
002700                05 FILLER PIC X(02) VALUE SPACES.                         
002710*    ESCENARIO 5 - DEUDAS OPUESTAS IGUALES                                
002720     03 FILLER. 05 FILLER PIC 9(01) VALUE 5.                              
002730                05 FILLER PIC X(01) VALUE 'U'.                            
002740                05 FILLER PIC X(20) VALUE 'BEN'.                          
002750                05 FILLER PIC X(20) VALUE SPACES.                         
002760                05 FILLER PIC 9(09)V99 VALUE 0.                           
002770                05 FILLER PIC X(02) VALUE SPACES.                         
002780     03 FILLER. 05 FILLER PIC 9(01) VALUE 5.                              
002790                05 FILLER PIC X(01) VALUE 'U'.                            
002800                05 FILLER PIC X(20) VALUE 'JOHN'.                         
002810                05 FILLER PIC X(20) VALUE SPACES.                         
002820                05 FILLER PIC 9(09)V99 VALUE 0.                           
002830                05 FILLER PIC X(02) VALUE SPACES.                         
002840     03 FILLER. 05 FILLER PIC 9(01) VALUE 5.                              
002850                05 FILLER PIC X(01) VALUE 'D'.                            
002860                05 FILLER PIC X(20) VALUE 'BEN'.                          
002870                05 FILLER PIC X(20) VALUE 'JOHN'.                         
002880                05 FILLER PIC 9(09)V99 VALUE 1000.                        
002890                05 FILLER PIC X(02) VALUE SPACES.                         
002900     03 FILLER. 05 FILLER PIC 9(01) VALUE 5.                              
002910                05 FILLER PIC X(01) VALUE 'D'.                            
002920                05 FILLER PIC X(20) VALUE 'JOHN'.                         
002930                05 FILLER PIC X(20) VALUE 'BEN'.                          
002940                05 FILLER PIC 9(09)V99 VALUE 1000.                        
002950                05 FILLER PIC X(02) VALUE SPACES.                         
002960*    ESCENARIO 6 - ACREEDOR NO REGISTRADO                                 
002970     03 FILLER. 05 FILLER PIC 9(01) VALUE 6.                              
002980                05 FILLER PIC X(01) VALUE 'U'.                            
002990                05 FILLER PIC X(20) VALUE 'BEN'.                          
003000                05 FILLER PIC X(20) VALUE SPACES.                         
003010                05 FILLER PIC 9(09)V99 VALUE 0.                           
003020                05 FILLER PIC X(02) VALUE SPACES.                         
003030     03 FILLER. 05 FILLER PIC 9(01) VALUE 6.                              
003040                05 FILLER PIC X(01) VALUE 'D'.                            
003050                05 FILLER PIC X(20) VALUE 'BEN'.                          
003060                05 FILLER PIC X(20) VALUE 'JOHN'.                         
003070                05 FILLER PIC 9(09)V99 VALUE 100.                         
003080                05 FILLER PIC X(02) VALUE SPACES.                         
003090*    ESCENARIO 7 - CASO FINAL COMPLEJO                                    
003100     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
003110                05 FILLER PIC X(01) VALUE 'U'.                            
003120                05 FILLER PIC X(20) VALUE 'BEN'.                          
003130                05 FILLER PIC X(20) VALUE SPACES.                         
003140                05 FILLER PIC 9(09)V99 VALUE 0.                           
003150                05 FILLER PIC X(02) VALUE SPACES.                         
003160     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
003170                05 FILLER PIC X(01) VALUE 'U'.                            
003180                05 FILLER PIC X(20) VALUE 'MIKE'.                         
003190                05 FILLER PIC X(20) VALUE SPACES.                         
003200                05 FILLER PIC 9(09)V99 VALUE 0.                           
003210                05 FILLER PIC X(02) VALUE SPACES.                         
003220     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
003230                05 FILLER PIC X(01) VALUE 'U'.                            
003240                05 FILLER PIC X(20) VALUE 'JOHN'.                         
003250                05 FILLER PIC X(20) VALUE SPACES.                         
003260                05 FILLER PIC 9(09)V99 VALUE 0.                           
003270                05 FILLER PIC X(02) VALUE SPACES.                         
003280     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
003290                05 FILLER PIC X(01) VALUE 'D'.                            
003300                05 FILLER PIC X(20) VALUE 'BEN'.                          
003310                05 FILLER PIC X(20) VALUE 'MIKE'.                         
003320                05 FILLER PIC 9(09)V99 VALUE 100.                         
003330                05 FILLER PIC X(02) VALUE SPACES.                         
003340     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
003350                05 FILLER PIC X(01) VALUE 'D'.                            
003360                05 FILLER PIC X(20) VALUE 'MIKE'.                         
003370                05 FILLER PIC X(20) VALUE 'BEN'.                          
003380                05 FILLER PIC 9(09)V99 VALUE 120.                         
003390                05 FILLER PIC X(02) VALUE SPACES.                         
003400     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
003410                05 FILLER PIC X(01) VALUE 'D'.                            
003420                05 FILLER PIC X(20) VALUE 'MIKE'.                         
003430                05 FILLER PIC X(20) VALUE 'BEN'.                          
003440                05 FILLER PIC 9(09)V99 VALUE 120.                         
003450                05 FILLER PIC X(02) VALUE SPACES.                         
003460     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
003470                05 FILLER PIC X(01) VALUE 'D'.                            
003480                05 FILLER PIC X(20) VALUE 'BEN'.                          
003490                05 FILLER PIC X(20) VALUE 'MIKE'.                         
003500                05 FILLER PIC 9(09)V99 VALUE 140.                         
003510                05 FILLER PIC X(02) VALUE SPACES.                         
003520     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
003530                05 FILLER PIC X(01) VALUE 'D'.                            
003540                05 FILLER PIC X(20) VALUE 'BEN'.                          
003550                05 FILLER PIC X(20) VALUE 'JOHN'.                         
003560                05 FILLER PIC 9(09)V99 VALUE 140.                         
003570                05 FILLER PIC X(02) VALUE SPACES.                         
003580     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
003590                05 FILLER PIC X(01) VALUE 'D'.                            
003600                05 FILLER PIC X(20) VALUE 'JOHN'.                         
003610                05 FILLER PIC X(20) VALUE 'MIKE'.                         
003620                05 FILLER PIC 9(09)V99 VALUE 120.                         
003630                05 FILLER PIC X(02) VALUE SPACES.                         
003640     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
003650                05 FILLER PIC X(01) VALUE 'D'.                            
003660                05 FILLER PIC X(20) VALUE 'MIKE'.                         
003670                05 FILLER PIC X(20) VALUE 'BEN'.                          
003680                05 FILLER PIC 9(09)V99 VALUE 120.                         
003690                05 FILLER PIC X(02) VALUE SPACES.                         
003700 01  WS-CASOS REDEFINES WS-CASOS-RAIZ.                                    
003710     03 CASO-ROW OCCURS 42 TIMES INDEXED BY IDX-CASO.                     
003720        05 CASO-SCN              PIC 9(01).                               
003730        05 CASO-TIPO             PIC X(01).                               
003740        05 CASO-DEBTOR           PIC X(20).                               
003750        05 CASO-CREDITOR         PIC X(20).                               
003760        05 CASO-AMOUNT           PIC 9(09)V99.                            
003770        05 FILLER                PIC X(02).                               
003780                                                                          
003790*-----------------------------------------------------------*             
003800* TABLA DE RESULTADOS ESPERADOS POR ESCENARIO (SALDO FINAL                
003810* DE UN DEUDOR HACIA UN ACREEDOR - CERO SIGNIFICA SIN                     
003820* DEUDA). EL ESCENARIO 6 NO TIENE FILAS AQUI, SE VERIFICA                 
003830* POR CODIGO DE RETORNO EN 20310-VERIFICAR-ESCENARIO-6.                   
003840*-----------------------------------------------------------*             
003850 01  WS-VERIF-RAIZ.                                                       
003860     03 FILLER. 05 FILLER PIC 9(01) VALUE 1.                              
003870                05 FILLER PIC X(20) VALUE 'JOHN'.                         
003880                05 FILLER PIC X(20) VALUE 'BEN'.                          
003890                05 FILLER PIC 9(09)V99 VALUE 200.                         
003900                05 FILLER PIC X(02) VALUE SPACES.                         
003910     03 FILLER. 05 FILLER PIC 9(01) VALUE 1.                              
003920                05 FILLER PIC X(20) VALUE 'BEN'.                          
003930                05 FILLER PIC X(20) VALUE 'JOHN'.                         
003940                05 FILLER PIC 9(09)V99 VALUE 0.                           
003950                05 FILLER PIC X(02) VALUE SPACES.                         
003960     03 FILLER. 05 FILLER PIC 9(01) VALUE 2.                              
003970                05 FILLER PIC X(20) VALUE 'JOHN'.                         
003980                05 FILLER PIC X(20) VALUE 'MIKE'.                         
003990                05 FILLER PIC 9(09)V99 VALUE 1000.                        
004000                05 FILLER PIC X(02) VALUE SPACES.                         
004010     03 FILLER. 05 FILLER PIC 9(01) VALUE 2.                              
004020                05 FILLER PIC X(20) VALUE 'JOHN'.                         
004030                05 FILLER PIC X(20) VALUE 'BEN'.                          
004040                05 FILLER PIC 9(09)V99 VALUE 0.                           
004050                05 FILLER PIC X(02) VALUE SPACES.                         
004060     03 FILLER. 05 FILLER PIC 9(01) VALUE 2.                              
004070                05 FILLER PIC X(20) VALUE 'BEN'.                          
004080                05 FILLER PIC X(20) VALUE 'MIKE'.                         
004090                05 FILLER PIC 9(09)V99 VALUE 0.                           
004100                05 FILLER PIC X(02) VALUE SPACES.                         
004110     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
004120                05 FILLER PIC X(20) VALUE 'MIKE'.                         
004130                05 FILLER PIC X(20) VALUE 'FRANK'.                        
004140                05 FILLER PIC 9(09)V99 VALUE 120.                         
004150                05 FILLER PIC X(02) VALUE SPACES.                         
004160     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
004170                05 FILLER PIC X(20) VALUE 'MIKE'.                         
004180                05 FILLER PIC X(20) VALUE 'JOHN'.                         
004190                05 FILLER PIC 9(09)V99 VALUE 0.                           
004200                05 FILLER PIC X(02) VALUE SPACES.                         
004210     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
004220                05 FILLER PIC X(20) VALUE 'JOHN'.                         
004230                05 FILLER PIC X(20) VALUE 'BEN'.                          
004240                05 FILLER PIC 9(09)V99 VALUE 0.                           
004250                05 FILLER PIC X(02) VALUE SPACES.                         
004260     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
004270                05 FILLER PIC X(20) VALUE 'BEN'.                          
004280                05 FILLER PIC X(20) VALUE 'GREG'.                         
004290                05 FILLER PIC 9(09)V99 VALUE 0.                           
004300                05 FILLER PIC X(02) VALUE SPACES.                         
004310     03 FILLER. 05 FILLER PIC 9(01) VALUE 3.                              
004320                05 FILLER PIC X(20) VALUE 'GREG'.                         
004330                05 FILLER PIC X(20) VALUE 'FRANK'.                        
004340                05 FILLER PIC 9(09)V99 VALUE 0.                           
004350                05 FILLER PIC X(02) VALUE SPACES.                         
004360     03 FILLER. 05 FILLER PIC 9(01) VALUE 4.                              
004370                05 FILLER PIC X(20) VALUE 'MIKE'.                         
004380                05 FILLER PIC X(20) VALUE 'BEN'.                          
004390                05 FILLER PIC 9(09)V99 VALUE 120.                         
004400                05 FILLER PIC X(02) VALUE SPACES.                         
004410     03 FILLER. 05 FILLER PIC 9(01) VALUE 4.                              
004420                05 FILLER PIC X(20) VALUE 'JOHN'.                         
004430                05 FILLER PIC X(20) VALUE 'BEN'.                          
004440                05 FILLER PIC 9(09)V99 VALUE 80.                          
004450                05 FILLER PIC X(02) VALUE SPACES.                         
004460     03 FILLER. 05 FILLER PIC 9(01) VALUE 4.                              
004470                05 FILLER PIC X(20) VALUE 'BEN'.                          
004480                05 FILLER PIC X(20) VALUE 'JOHN'.                         
004490                05 FILLER PIC 9(09)V99 VALUE 0.                           
004500                05 FILLER PIC X(02) VALUE SPACES.                         
004510     03 FILLER. 05 FILLER PIC 9(01) VALUE 5.                              
004520                05 FILLER PIC X(20) VALUE 'BEN'.                          
004530                05 FILLER PIC X(20) VALUE 'JOHN'.                         
004540                05 FILLER PIC 9(09)V99 VALUE 0.                           
004550                05 FILLER PIC X(02) VALUE SPACES.                         
004560     03 FILLER. 05 FILLER PIC 9(01) VALUE 5.                              
004570                05 FILLER PIC X(20) VALUE 'JOHN'.                         
004580                05 FILLER PIC X(20) VALUE 'BEN'.                          
004590                05 FILLER PIC 9(09)V99 VALUE 0.                           
004600                05 FILLER PIC X(02) VALUE SPACES.                         
004610     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
004620                05 FILLER PIC X(20) VALUE 'BEN'.                          
004630                05 FILLER PIC X(20) VALUE 'JOHN'.                         
004640                05 FILLER PIC 9(09)V99 VALUE 20.                          
004650                05 FILLER PIC X(02) VALUE SPACES.                         
004660     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
004670                05 FILLER PIC X(20) VALUE 'BEN'.                          
004680                05 FILLER PIC X(20) VALUE 'MIKE'.                         
004690                05 FILLER PIC 9(09)V99 VALUE 0.                           
004700                05 FILLER PIC X(02) VALUE SPACES.                         
004710     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
004720                05 FILLER PIC X(20) VALUE 'MIKE'.                         
004730                05 FILLER PIC X(20) VALUE 'BEN'.                          
004740                05 FILLER PIC 9(09)V99 VALUE 0.                           
004750                05 FILLER PIC X(02) VALUE SPACES.                         
004760     03 FILLER. 05 FILLER PIC 9(01) VALUE 7.                              
004770                05 FILLER PIC X(20) VALUE 'JOHN'.                         
004780                05 FILLER PIC X(20) VALUE 'MIKE'.                         
004790                05 FILLER PIC 9(09)V99 VALUE 0.                           
004800                05 FILLER PIC X(02) VALUE SPACES.                         
004810 01  WS-VERIF REDEFINES WS-VERIF-RAIZ.                                    
004820     03 VERIF-ROW OCCURS 19 TIMES INDEXED BY IDX-VERIF.                   
004830        05 VERIF-SCN             PIC 9(01).                               
004840        05 VERIF-DEBTOR          PIC X(20).                               
004850        05 VERIF-CREDITOR        PIC X(20).                               
004860        05 VERIF-AMOUNT          PIC 9(09)V99.                            
004870        05 FILLER                PIC X(02).                               
004880                                                                          
004890*-----------------------------------------------------------*             
004900* TABLA DE SOCIOS Y DEUDAS DEL GRUPO (IDENTICA A LA QUE                   
004910* GRPDEBT PASA A GRPENG) Y AREA DE COMUNICACION CON GRPENG.               
004920* COMO GRPTEST LLAMA A GRPENG DIRECTAMENTE, AMBAS COPIAS                  
004930* VIVEN AQUI COMO WORKING-STORAGE (NO HAY LINKAGE SECTION).               
004940*-----------------------------------------------------------*             
004950 COPY WGRPUSR.                                                            
004960                                                                          
004970 COPY WGRPPRM.                                                            
004980                                                                          
004990 PROCEDURE DIVISION.                                                      
005000*-----------------------------------------------------------*             
005010                                                                          
005020 00000-CUERPO-PRINCIPAL.                                                  
005030*-----------------------                                                  
005040                                                                          
005050     PERFORM 10000-INICIO.                                                
005060                                                                          
005070     PERFORM 20000-PROCESO                                                
005080       VARYING WS-NRO-ESCENARIO FROM 1 BY 1                               
005090         UNTIL WS-NRO-ESCENARIO > 7.                                      
005100                                                                          
005110     PERFORM 30000-FINALIZO.                                              
005120                                                                          
005130     STOP RUN.                                                            
005140                                                                          
005150 10000-INICIO.                                                            
005160*-------------                                                            
005170                                                                          
005180     MOVE ZERO                    TO WS-CONT-OK.                          
005190     MOVE ZERO                    TO WS-CONT-ERROR.                       
005200                                                                          
005210     DISPLAY ' '.                                                         
005220     DISPLAY '**********************************************'.            
005230     DISPLAY '*  GRPTEST - AUTOVERIFICACION MOTOR GRPENG    *'.           
005240     DISPLAY '**********************************************'.            
005250                                                                          
005260 FIN-10000.                                                               
005270     EXIT.                                                                
005280                                                                          
005290 20000-PROCESO.                                                           
005300*---------------                                                          
005310                                                                          
005320     DISPLAY ' '.                                                         
005330     DISPLAY 'ESCENARIO ' WS-NRO-ESCENARIO ': '                           
005340             WS-NOMBRE-ESCENARIO (WS-NRO-ESCENARIO).                      
005350                                                                          
005360     PERFORM 20100-INICIALIZAR-ESCENARIO.                                 
005370                                                                          
005380     PERFORM 20200-APLICAR-TRANSACCIONES.                                 
005390                                                                          
005400     PERFORM 20300-VERIFICAR-ESCENARIO.                                   
005410                                                                          
005420 FIN-20000.                                                               
005430     EXIT.                                                                
005440                                                                          
005450 20100-INICIALIZAR-ESCENARIO.                                             
005460*-------------------------------                                          
005470                                                                          
005480     INITIALIZE                   WGRPUSR-AREA.                           
005490     MOVE ZERO                    TO USR-COUNT.                           
005500     MOVE SPACES                  TO WS-RETORNO-ESC6.                     
005510                                                                          
005520 FIN-20100.                                                               
005530     EXIT.                                                                
005540                                                                          
005550 20200-APLICAR-TRANSACCIONES.                                             
005560*-------------------------------                                          
005570                                                                          
005580     PERFORM VARYING IDX-CASO FROM 1 BY 1                                 
005590               UNTIL IDX-CASO > WS-TOT-CASOS                              
005600                                                                          
005610         IF CASO-SCN (IDX-CASO) = WS-NRO-ESCENARIO                        
005620            PERFORM 20210-APLICAR-UN-CASO.                                
005630                                                                          
005640 FIN-20200.                                                               
005650     EXIT.                                                                
005660                                                                          
005670 20210-APLICAR-UN-CASO.                                                   
005680*-------------------------                                                
005690                                                                          
005700     INITIALIZE                   WGRPPRM-AREA.                           
005710                                                                          
005720     IF CASO-TIPO (IDX-CASO) = 'U'                                        
005730        SET GRPPRM-FUNC-ALTA-USUARIO TO TRUE                              
005740        MOVE CASO-DEBTOR (IDX-CASO)  TO GRPPRM-DEBTOR                     
005750     ELSE                                                                 
005760        SET GRPPRM-FUNC-ALTA-DEUDA   TO TRUE                              
005770        MOVE CASO-DEBTOR (IDX-CASO)   TO GRPPRM-DEBTOR                    
005780        MOVE CASO-CREDITOR (IDX-CASO) TO GRPPRM-CREDITOR                  
005790        MOVE CASO-AMOUNT (IDX-CASO)   TO GRPPRM-AMOUNT                    
005800     END-IF.                                                              
005810                                                                          
005820     CALL 'GRPENG' USING WGRPUSR-AREA, WGRPPRM-AREA.                      
005830                                                                          
005840     IF WS-NRO-ESCENARIO = 6                                              
005850     AND CASO-TIPO (IDX-CASO) = 'D'                                       
005860        MOVE GRPPRM-RETORNO        TO WS-RETORNO-ESC6                     
005870     END-IF.                                                              
005880                                                                          
005890 FIN-20210.                                                               
005900     EXIT.                                                                
005910                                                                          
005920 20300-VERIFICAR-ESCENARIO.                                               
005930*-----------------------------                                            
005940                                                                          
005950     IF WS-NRO-ESCENARIO = 6                                              
005960        PERFORM 20310-VERIFICAR-ESCENARIO-6                               
005970     ELSE                                                                 
005980        PERFORM 20320-VERIFICAR-BALANCES                                  
005990     END-IF.                                                              
006000                                                                          
006010 FIN-20300.                                                               
006020     EXIT.                                                                
006030                                                                          
006040 20310-VERIFICAR-ESCENARIO-6.                                             
006050*-------------------------------                                          
006060                                                                          
006070     IF WS-RETORNO-ESC6 = '02'                                            
006080        ADD 1                     TO WS-CONT-OK                           
006090        DISPLAY '  OK    - USER NOT FOUND DETECTADO'                      
006100     ELSE                                                                 
006110        ADD 1                     TO WS-CONT-ERROR                        
006120        DISPLAY '  ERROR - NO SE DETECTO USER NOT FOUND'                  
006130     END-IF.                                                              
006140                                                                          
006150 FIN-20310.                                                               
006160     EXIT.                                                                
006170                                                                          
006180 20320-VERIFICAR-BALANCES.                                                
006190*----------------------------                                             
006200                                                                          
006210     PERFORM VARYING IDX-VERIF FROM 1 BY 1                                
006220               UNTIL IDX-VERIF > WS-TOT-VERIF                             
006230                                                                          
006240         IF VERIF-SCN (IDX-VERIF) = WS-NRO-ESCENARIO                      
006250            PERFORM 20330-VERIFICAR-UN-CASO.                              
006260                                                                          
006270 FIN-20320.                                                               
006280     EXIT.                                                                
006290                                                                          
006300 20330-VERIFICAR-UN-CASO.                                                 
006310*----------------------------                                             
006320                                                                          
006330     PERFORM 20340-BUSCAR-USUARIO-TEST.                                   
006340                                                                          
006350     MOVE ZERO                    TO WS-MONTO-ACTUAL.                     
006360                                                                          
006370     IF 88-USR-ENC                                                        
006380        PERFORM 20350-BUSCAR-DEUDA-TEST                                   
006390        IF 88-DBT-ENC                                                     
006400           MOVE DBT-AMOUNT (WS-IDX-USR-T WS-IDX-DBT-T)                    
006410             TO WS-MONTO-ACTUAL                                           
006420        END-IF                                                            
006430     END-IF.                                                              
006440                                                                          
006450     MOVE VERIF-DEBTOR (IDX-VERIF)    TO WS-DEBTOR-MSG.                   
006460     MOVE VERIF-CREDITOR (IDX-VERIF)  TO WS-CREDITOR-MSG.                 
006470     MOVE VERIF-AMOUNT (IDX-VERIF)    TO WS-MONTO-ESPERADO-ED.            
006480     MOVE WS-MONTO-ACTUAL              TO WS-MONTO-ACTUAL-ED.             
006490                                                                          
006500     IF WS-MONTO-ACTUAL = VERIF-AMOUNT (IDX-VERIF)                        
006510        ADD 1                     TO WS-CONT-OK                           
006520        DISPLAY '  OK    - ' WS-DEBTOR-MSG ' OWES '                       
006530                WS-CREDITOR-MSG ' = ' WS-MONTO-ACTUAL-ED                  
006540     ELSE                                                                 
006550        ADD 1                     TO WS-CONT-ERROR                        
006560        DISPLAY '  ERROR - ' WS-DEBTOR-MSG ' OWES '                       
006570                WS-CREDITOR-MSG ' ESPERADO ' WS-MONTO-ESPERADO-ED         
006580                ' OBTENIDO ' WS-MONTO-ACTUAL-ED                           
006590     END-IF.                                                              
006600                                                                          
006610 FIN-20330.                                                               
006620     EXIT.                                                                
006630                                                                          
006640 20340-BUSCAR-USUARIO-TEST.                                               
006650*-----------------------------                                            
006660                                                                          
006670     MOVE 'N'                     TO WS-USR-ENCONTRADO.                   
006680     MOVE ZERO                    TO WS-IDX-USR-T.                        
006690                                                                          
006700     PERFORM VARYING IDX-USR FROM 1 BY 1                                  
006710               UNTIL IDX-USR > USR-COUNT                                  
006720                                                                          
006730         IF USR-NAME (IDX-USR) = VERIF-DEBTOR (IDX-VERIF)                 
006740         AND WS-USR-ENCONTRADO = 'N'                                      
006750            MOVE 'S'              TO WS-USR-ENCONTRADO                    
006760            SET WS-IDX-USR-T      TO IDX-USR.                             
006770                                                                          
006780 FIN-20340.                                                               
006790     EXIT.                                                                
006800                                                                          
006810 20350-BUSCAR-DEUDA-TEST.                                                 
006820*----------------------------                                             
006830                                                                          
006840     MOVE 'N'                     TO WS-DBT-ENCONTRADO.                   
006850     MOVE ZERO                    TO WS-IDX-DBT-T.                        
006860                                                                          
006870     PERFORM VARYING IDX-DBT FROM 1 BY 1                                  
006880        UNTIL IDX-DBT > USR-DEBT-COUNT (WS-IDX-USR-T)                     
006890                                                                          
006900         IF DBT-CREDITOR (WS-IDX-USR-T IDX-DBT)                           
006910            = VERIF-CREDITOR (IDX-VERIF)                                  
006920         AND WS-DBT-ENCONTRADO = 'N'                                      
006930            MOVE 'S'              TO WS-DBT-ENCONTRADO                    
006940            SET WS-IDX-DBT-T      TO IDX-DBT.                             
006950                                                                          
006960 FIN-20350.                                                               
006970     EXIT.                                                                
006980                                                                          
006990 30000-FINALIZO.                                                          
007000*------------------                                                       
007010                                                                          
007020     DISPLAY ' '.                                                         
007030     DISPLAY '**********************************************'.            
007040     DISPLAY 'RESULTADO AUTOVERIFICACION GRPTEST'.                        
007050     DISPLAY '**********************************************'.            
007060                                                                          
007070     MOVE WS-CONT-OK               TO WS-CONT-OK-ED.                      
007080     MOVE WS-CONT-ERROR            TO WS-CONT-ERROR-ED.                   
007090                                                                          
007100     DISPLAY '  VERIFICACIONES OK    : ' WS-CONT-OK-ED.                   
007110     DISPLAY '  VERIFICACIONES ERROR : ' WS-CONT-ERROR-ED.                
007120     DISPLAY '**********************************************'.            
007130                                                                          
007140     STOP RUN.                                                            
007150                                                                          
007160 FIN-30000.                                                               
007170     EXIT.                                                                
