000100*----------------------------------------------------------------*        
000110*COPY DE COMUNICACION CON LA RUTINA GRPENG (MOTOR DE DEUDAS)              
000120*SE COMPLETA LA TRANSACCION DE ENTRADA Y GRPENG DEVUELVE EL               
000130*CODIGO DE RETORNO DE LA VALIDACION (VER COPY WCALCLEN PARA EL            
000140*ESTILO DE COPY DE COMUNICACION USADO POR EL AREA).                       
000150*----------------------------------------------------------------*        
000160*HISTORIA:                                                                
000170*  1992-05-14  EP   PEDIDO 4471  VERSION ORIGINAL                         
000180*----------------------------------------------------------------*        
000190 01  WGRPPRM-AREA.                                                        
000200     03 GRPPRM-FUNCION            PIC X(01).                              
000210        88 GRPPRM-FUNC-ALTA-USUARIO        VALUE 'U'.                     
000220        88 GRPPRM-FUNC-ALTA-DEUDA          VALUE 'D'.                     
000230     03 GRPPRM-DEBTOR             PIC X(20).                              
000240     03 GRPPRM-CREDITOR           PIC X(20).                              
000250     03 GRPPRM-AMOUNT             PIC 9(09)V99.                           
000260     03 GRPPRM-RETORNO            PIC X(02).                              
000270        88 GRPPRM-RET-OK                   VALUE '00'.                    
000280        88 GRPPRM-RET-USUARIO-EXISTE       VALUE '01'.                    
000290        88 GRPPRM-RET-USUARIO-INEXIST      VALUE '02'.                    
000300     03 FILLER                    PIC X(05).                              
